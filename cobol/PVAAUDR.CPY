000100*****************************************************************         
000200* PVAAUDR  -  SECURITY AUDIT EVENT INPUT RECORD                           
000300*                                                                         
000400* ONE ROW PER RAW CLOUD-SERVICE AUDIT EVENT, AS UNLOADED                  
000500* FROM THE AUDIT LOG EXPORT.  FIXED, LINE SEQUENTIAL, 137 BYTES.          
000600* FIELDS ARE FIXED-WIDTH, LEFT-JUSTIFIED, SPACE-PADDED.                   
000700*                                                                         
000800* 2024-02-06  RDW  TKT#SEC-4410  ORIGINAL LAYOUT FOR PVAPARSE.            
000900*****************************************************************         
001000  01  PVA-AUD-RECORD.                                                     
001100      05  AUD-DATE                   PIC X(10).                           
001200*        BROKEN OUT BELOW FOR THE WEEKDAY/RANGE ARITHMETIC IN             
001300*        PVASCORE AND PVAOUTLR -- ORIGINAL FORMAT IS YYYY-MM-DD.          
001400      05  AUD-DATE-R  REDEFINES  AUD-DATE.                                
001500          10  AUD-DATE-CCYY          PIC X(4).                            
001600          10  FILLER                 PIC X.                               
001700          10  AUD-DATE-MM            PIC X(2).                            
001800          10  FILLER                 PIC X.                               
001900          10  AUD-DATE-DD            PIC X(2).                            
002000      05  AUD-TIME                   PIC X(8).                            
002100*        BROKEN OUT FOR THE HOUR-OF-DAY TESTS -- HH:MM:SS.                
002200      05  AUD-TIME-R  REDEFINES  AUD-TIME.                                
002300          10  AUD-TIME-HH            PIC X(2).                            
002400          10  FILLER                 PIC X.                               
002500          10  AUD-TIME-MM            PIC X(2).                            
002600          10  FILLER                 PIC X.                               
002700          10  AUD-TIME-SS            PIC X(2).                            
002800      05  AUD-OPERATION              PIC X(24).                           
002900      05  AUD-USER-ID                PIC X(30).                           
003000      05  AUD-CLIENT-IP              PIC X(15).                           
003100      05  AUD-RESULT                 PIC X(10).                           
003200      05  AUD-FILE-NAME              PIC X(40).                           
