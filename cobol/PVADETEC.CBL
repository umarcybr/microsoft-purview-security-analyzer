000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                              
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. PVADETEC.                                                    
000400 AUTHOR. D KOWALSKI.                                                      
000500 INSTALLATION. COMMONWEALTH TRUST COMPANY - BOSTON MA.                    
000600 DATE-WRITTEN. 21 SEP 89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY. COMMONWEALTH TRUST COMPANY - INTERNAL USE ONLY.                
000900*****************************************************************         
001000* PVADETEC MAKES TWO PASSES OVER THE ENRICHED TIMELINE.  PASS 1           
001100* BUILDS A TABLE OF THE DISTINCT CLIENT IPS SEEN FOR EACH USER.           
001200* PASS 2 SETS THE ANOMALOUS-IP AND COMPROMISED-EVENT FLAGS AND            
001300* ROUTES EACH EVENT TO THE COMPROMISED, FILES-ACCESSED AND                
001400* ANOMALOUS-IP OUTPUT FILES.                                              
001500*                                                                         
001600* CHANGE LOG.                                                             
001700* 21 SEP 89  DPK  ORIG  WRITTEN TO FLAG RACF LOGON RECORDS FROM A         
001800*                       TERMINAL NOT ON THE USER'S NORMAL LIST.           
001900* 30 MAR 90  DPK  PR098 ADDED THE MULTI-TERMINAL (">3 TERMINALS")         
002000*                       SUSPICION RULE BESIDE THE DELETE-OP RULE.         
002100* 12 DEC 92  MAO  PR178 SPLIT THE COMPROMISED-EVENT OUTPUT FROM           
002200*                       PLAIN ANOMALOUS-IP OUTPUT INTO SEPARATE           
002300*                       DATASETS FOR THE FRAUD DESK.                      
002400* 18 JUL 95  RDW  PR221 FILES-ACCESSED EXTRACT ADDED FOR THE              
002500*                       DOCUMENT-CONTROL AUDIT.                           
002600* 27 SEP 98  DPK  Y2K01 REVIEWED DATE HANDLING -- NO PACKED-DATE          
002700*                       ARITHMETIC IN THIS PROGRAM, NO CHANGE.            
002800* 14 JAN 99  DPK  Y2K02 Y2K CERTIFICATION SIGN-OFF.                       
002900* 09 SEP 11  TLN  PR355 REPOINTED AT THE IDENTITY PROVIDER FEED           
003000*                       ENRICHED BY PVAPARSE (SEE PVAPARSE PR355).        
003100* 06 FEB 24  RDW  SEC4410 RETARGETED AT THE CLOUD AUDIT EVENT             
003200*                       FEED. SUSPICIOUS TEST NOW LOOKS FOR               
003300*                       SOFTDELETE / MOVETODELETEDITEMS OPERATIONS        
003400*                       IN PLACE OF THE OLD RACF DELETE-DATASET           
003500*                       EVENT CODE.                                       
003600* 10 AUG 26  MAO  SEC4493 PVAENRR WIDENED EVT-ANOM-TYPES 80 TO            
003700*                       115 BYTES -- WIDENED COMPROM-RECORD,              
003800*                       FILEACC-RECORD AND ANOM-RECORD FROM 288           
003900*                       TO 323 BYTES TO MATCH.                            
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-370.                                                
004400 OBJECT-COMPUTER. IBM-370.                                                
004500 SPECIAL-NAMES.                                                           
004600     UPSI-0 ON PVA-TRACE-ON                                               
004700            OFF PVA-TRACE-OFF.                                            
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT TIMELINE-IN  ASSIGN TO TIMELINE                               
005100            ORGANIZATION IS LINE SEQUENTIAL                               
005200            FILE STATUS IS WS-TLN-STATUS.                                 
005300     SELECT COMPROM-OUT  ASSIGN TO COMPROM                                
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            FILE STATUS IS WS-CMP-STATUS.                                 
005600     SELECT FILEACC-OUT  ASSIGN TO FILEACC                                
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS IS WS-FAC-STATUS.                                 
005900     SELECT ANOM-OUT     ASSIGN TO ANOMOUT                                
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS IS WS-ANM-STATUS.                                 
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  TIMELINE-IN                                                          
006500     LABEL RECORDS ARE STANDARD.                                          
006600     COPY PVAENRR.                                                        
006700 FD  COMPROM-OUT                                                          
006800     LABEL RECORDS ARE STANDARD.                                          
006900 01  COMPROM-RECORD              PIC X(323).                              
007000 FD  FILEACC-OUT                                                          
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  FILEACC-RECORD              PIC X(323).                              
007300 FD  ANOM-OUT                                                             
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  ANOM-RECORD                 PIC X(323).                              
007600 WORKING-STORAGE SECTION.                                                 
007700 77  WS-TLN-STATUS                PIC XX  VALUE '00'.                     
007800 77  WS-CMP-STATUS                PIC XX  VALUE '00'.                     
007900 77  WS-FAC-STATUS                PIC XX  VALUE '00'.                     
008000 77  WS-ANM-STATUS                PIC XX  VALUE '00'.                     
008100 77  WS-TLN-EOF-SW                PIC X   VALUE 'N'.                      
008200     88  TIMELINE-EOF                      VALUE 'Y'.                     
008300 77  WS-USER-IDX-SW               PIC X   VALUE 'N'.                      
008400     88  USER-FOUND                        VALUE 'Y'.                     
008500 77  WS-IP-IDX-SW                 PIC X   VALUE 'N'.                      
008600     88  IP-ALREADY-SEEN                   VALUE 'Y'.                     
008700*    KNOWN TRUSTED (HOME) TERMINAL -- U2 RULE.                            
008800 77  WS-TRUSTED-IP                PIC X(15)                               
008900     VALUE '192.168.1.160'.                                               
009000*    PER-USER DISTINCT-IP TABLE -- PASS 1 OF THE TWO-PASS DESIGN.         
009100 01  PVA-USER-IP-TABLE.                                                   
009200     05  UIT-CNT                  PIC 9(5)  COMP  VALUE ZERO.             
009300     05  UIT-ENTRY  OCCURS 3000 TIMES  INDEXED BY UIT-IDX.                
009400         10  UIT-USER-ID           PIC X(30).                             
009500         10  UIT-IP-CNT            PIC 9(3)  COMP.                        
009600         10  UIT-IP-TBL  OCCURS 50 TIMES  INDEXED BY UIT-IP-IDX.          
009700             15  UIT-IP            PIC X(15).                             
009800 PROCEDURE DIVISION.                                                      
009900 TITLE 'PVADETEC - MAIN LINE'.                                            
010000 0000-MAINLINE.                                                           
010100     PERFORM 0100-BUILD-USER-IP-TABLE THRU 0100-EXIT.                     
010200     PERFORM 0300-DETECTION-PASS THRU 0300-EXIT.                          
010300     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
010400     STOP RUN.                                                            
010500 TITLE 'PASS 1 - PER-USER DISTINCT-IP TABLE'.                             
010600 0100-BUILD-USER-IP-TABLE.                                                
010700     OPEN INPUT TIMELINE-IN.                                              
010800     PERFORM 0110-READ-TIMELINE-1 THRU 0110-EXIT                          
010900         UNTIL TIMELINE-EOF.                                              
011000     CLOSE TIMELINE-IN.                                                   
011100 0100-EXIT.                                                               
011200     EXIT.                                                                
011300 0110-READ-TIMELINE-1.                                                    
011400     READ TIMELINE-IN                                                     
011500         AT END                                                           
011600             MOVE 'Y' TO WS-TLN-EOF-SW                                    
011700             GO TO 0110-EXIT                                              
011800     END-READ.                                                            
011900     PERFORM 0120-FIND-OR-ADD-USER THRU 0120-EXIT.                        
012000     PERFORM 0130-FIND-OR-ADD-IP THRU 0130-EXIT.                          
012100 0110-EXIT.                                                               
012200     EXIT.                                                                
012300 0120-FIND-OR-ADD-USER.                                                   
012400     MOVE 'N' TO WS-USER-IDX-SW.                                          
012500     IF UIT-CNT = ZERO                                                    
012600         GO TO 0120-ADD-USER                                              
012700     END-IF.                                                              
012800     SET UIT-IDX TO 1.                                                    
012900     SEARCH UIT-ENTRY                                                     
013000         AT END                                                           
013100             CONTINUE                                                     
013200         WHEN UIT-USER-ID (UIT-IDX) = EVT-USER-ID                         
013300             MOVE 'Y' TO WS-USER-IDX-SW                                   
013400     END-SEARCH.                                                          
013500     IF USER-FOUND                                                        
013600         GO TO 0120-EXIT                                                  
013700     END-IF.                                                              
013800 0120-ADD-USER.                                                           
013900     IF UIT-CNT >= 3000                                                   
014000         GO TO 0120-EXIT                                                  
014100     END-IF.                                                              
014200     ADD 1 TO UIT-CNT.                                                    
014300     SET UIT-IDX TO UIT-CNT.                                              
014400     MOVE EVT-USER-ID TO UIT-USER-ID (UIT-IDX).                           
014500     MOVE ZERO TO UIT-IP-CNT (UIT-IDX).                                   
014600 0120-EXIT.                                                               
014700     EXIT.                                                                
014800 0130-FIND-OR-ADD-IP.                                                     
014900     MOVE 'N' TO WS-IP-IDX-SW.                                            
015000     IF UIT-IP-CNT (UIT-IDX) = ZERO                                       
015100         GO TO 0130-ADD-IP                                                
015200     END-IF.                                                              
015300     SET UIT-IP-IDX TO 1.                                                 
015400     SEARCH UIT-IP-TBL (UIT-IDX)                                          
015500         AT END                                                           
015600             CONTINUE                                                     
015700         WHEN UIT-IP (UIT-IDX UIT-IP-IDX) = EVT-CLIENT-IP                 
015800             MOVE 'Y' TO WS-IP-IDX-SW                                     
015900     END-SEARCH.                                                          
016000     IF IP-ALREADY-SEEN                                                   
016100         GO TO 0130-EXIT                                                  
016200     END-IF.                                                              
016300 0130-ADD-IP.                                                             
016400     IF UIT-IP-CNT (UIT-IDX) >= 50                                        
016500         GO TO 0130-EXIT                                                  
016600     END-IF.                                                              
016700     ADD 1 TO UIT-IP-CNT (UIT-IDX).                                       
016800     SET UIT-IP-IDX TO UIT-IP-CNT (UIT-IDX).                              
016900     MOVE EVT-CLIENT-IP TO UIT-IP (UIT-IDX UIT-IP-IDX).                   
017000 0130-EXIT.                                                               
017100     EXIT.                                                                
017200 TITLE 'PASS 2 - FLAG AND ROUTE EACH EVENT'.                              
017300 0300-DETECTION-PASS.                                                     
017400     OPEN INPUT TIMELINE-IN.                                              
017500     OPEN OUTPUT COMPROM-OUT.                                             
017600     OPEN OUTPUT FILEACC-OUT.                                             
017700     OPEN OUTPUT ANOM-OUT.                                                
017800     MOVE 'N' TO WS-TLN-EOF-SW.                                           
017900     PERFORM 0310-READ-TIMELINE-2 THRU 0310-EXIT                          
018000         UNTIL TIMELINE-EOF.                                              
018100     CLOSE TIMELINE-IN COMPROM-OUT FILEACC-OUT ANOM-OUT.                  
018200 0300-EXIT.                                                               
018300     EXIT.                                                                
018400 0310-READ-TIMELINE-2.                                                    
018500     READ TIMELINE-IN                                                     
018600         AT END                                                           
018700             MOVE 'Y' TO WS-TLN-EOF-SW                                    
018800             GO TO 0310-EXIT                                              
018900     END-READ.                                                            
019000     PERFORM 0320-SET-ANOM-FLAG THRU 0320-EXIT.                           
019100     PERFORM 0330-SET-COMP-FLAG THRU 0330-EXIT.                           
019200     PERFORM 0340-ROUTE-EVENT THRU 0340-EXIT.                             
019300 0310-EXIT.                                                               
019400     EXIT.                                                                
019500 TITLE 'U2 - ANOMALOUS-IP RULE'.                                          
019600 0320-SET-ANOM-FLAG.                                                      
019700     IF EVT-CLIENT-IP = WS-TRUSTED-IP                                     
019800         MOVE 'N' TO EVT-ANOM-FLAG                                        
019900         GO TO 0320-EXIT                                                  
020000     END-IF.                                                              
020100     IF EVT-COUNTRY NOT = 'US' OR EVT-REGION NOT = 'Massachusetts'        
020200         MOVE 'Y' TO EVT-ANOM-FLAG                                        
020300     ELSE                                                                 
020400         MOVE 'N' TO EVT-ANOM-FLAG                                        
020500     END-IF.                                                              
020600 0320-EXIT.                                                               
020700     EXIT.                                                                
020800 TITLE 'U3 - COMPROMISED-EVENT RULE'.                                     
020900 0330-SET-COMP-FLAG.                                                      
021000     MOVE 'N' TO EVT-COMP-FLAG.                                           
021100     IF NOT EVT-IS-ANOMALOUS                                              
021200         GO TO 0330-EXIT                                                  
021300     END-IF.                                                              
021400     IF EVT-OPERATION = 'SoftDelete'                                      
021500             OR EVT-OPERATION = 'MoveToDeletedItems'                      
021600         MOVE 'Y' TO EVT-COMP-FLAG                                        
021700         GO TO 0330-EXIT                                                  
021800     END-IF.                                                              
021900     PERFORM 0335-LOOKUP-USER-IP-CNT THRU 0335-EXIT.                      
022000     IF UIT-IP-CNT (UIT-IDX) > 3                                          
022100         MOVE 'Y' TO EVT-COMP-FLAG                                        
022200     END-IF.                                                              
022300 0330-EXIT.                                                               
022400     EXIT.                                                                
022500 0335-LOOKUP-USER-IP-CNT.                                                 
022600     SET UIT-IDX TO 1.                                                    
022700     SEARCH UIT-ENTRY                                                     
022800         AT END                                                           
022900             SET UIT-IDX TO 1                                             
023000         WHEN UIT-USER-ID (UIT-IDX) = EVT-USER-ID                         
023100             CONTINUE                                                     
023200     END-SEARCH.                                                          
023300 0335-EXIT.                                                               
023400     EXIT.                                                                
023500 TITLE 'U4 - ROUTE TO THE OUTPUT EXTRACTS'.                               
023600 0340-ROUTE-EVENT.                                                        
023700     IF EVT-IS-COMPROMISED                                                
023800         WRITE COMPROM-RECORD FROM PVA-ENR-RECORD                         
023900     END-IF.                                                              
024000     IF EVT-OPERATION = 'FileAccessed'                                    
024100         WRITE FILEACC-RECORD FROM PVA-ENR-RECORD                         
024200     END-IF.                                                              
024300     IF EVT-IS-ANOMALOUS                                                  
024400         WRITE ANOM-RECORD FROM PVA-ENR-RECORD                            
024500     END-IF.                                                              
024600 0340-EXIT.                                                               
024700     EXIT.                                                                
024800 TITLE 'END OF RUN'.                                                      
024900 0900-TERMINATE.                                                          
025000     DISPLAY 'PVADETEC - USERS TABLED     ' UIT-CNT.                      
025100     DISPLAY 'PVADETEC - DETECTION PASS COMPLETE'.                        
025200 0900-EXIT.                                                               
025300     EXIT.                                                                
