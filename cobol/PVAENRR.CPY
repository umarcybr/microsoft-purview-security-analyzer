000100*****************************************************************         
000200* PVAENRR  -  ENRICHED TIMELINE EVENT (EVENT-ENR)                         
000300*                                                                         
000400* THE AUDIT-IN RECORD PLUS THE GEOLOCATION, RISK AND ANOMALY              
000500* FIELDS ADDED BY PVAPARSE, PVADETEC AND PVASCORE.  THIS IS THE           
000600* RECORD WRITTEN TO TIMELINE-OUT AND RE-READ BY EVERY DOWNSTREAM          
000700* STEP -- PVADETEC, PVASCORE, PVASTATS AND PVAOUTLR ALL COPY THIS         
000800* MEMBER RATHER THAN RE-STATING THE LAYOUT.                               
000900*                                                                         
001000* 2024-02-06  RDW  TKT#SEC-4410  ORIGINAL LAYOUT.                         
001100* 2024-03-19  JQP  TKT#SEC-4477  ADDED EVT-ANOM-TBL REDEFINES SO          
001200*                  PVASCORE CAN BUILD THE ANOMALY LABEL LIST              
001300*                  WITHOUT SUB-STRING GYMNASTICS ON EVT-ANOM-TYPES        
001400* 2026-08-10  MAO  TKT#SEC-4493  EVT-ANOM-SLOT WAS ONLY 20 BYTES          
001500*                  AND 4 DEEP -- 'ACCESS PATTERN ANOMALY' AND             
001600*                  'FAILED AUTHENTICATION' WERE BEING TRUNCATED,          
001700*                  AND A FIFTH LABEL (ALL FIVE U6 RULES FIRING ON         
001800*                  ONE EVENT) HAD NO SLOT TO LAND IN.  WIDENED TO         
001900*                  23 BYTES / 5 SLOTS.  EVT-ANOM-TYPES IS NOW A           
002000*                  TRUE COMMA-JOINED STRING BUILT BY PVASCORE'S           
002100*                  0244-BUILD-ANOM-STRING, NOT JUST FOUR PADDED           
002200*                  SLOTS CONCATENATED -- EVERY RECORD THAT WRITES         
002300*                  PVA-ENR-RECORD GREW FROM 288 TO 323 BYTES.             
002400*****************************************************************         
002500  01  PVA-ENR-RECORD.                                                     
002600      05  EVT-AUD-DATA.                                                   
002700          10  EVT-DATE               PIC X(10).                           
002800          10  EVT-DATE-R  REDEFINES  EVT-DATE.                            
002900              15  EVT-DATE-CCYY      PIC X(4).                            
003000              15  FILLER             PIC X.                               
003100              15  EVT-DATE-MM        PIC X(2).                            
003200              15  FILLER             PIC X.                               
003300              15  EVT-DATE-DD        PIC X(2).                            
003400          10  EVT-TIME               PIC X(8).                            
003500          10  EVT-TIME-R  REDEFINES  EVT-TIME.                            
003600              15  EVT-TIME-HH        PIC X(2).                            
003700              15  FILLER             PIC X.                               
003800              15  EVT-TIME-MM        PIC X(2).                            
003900              15  FILLER             PIC X.                               
004000              15  EVT-TIME-SS        PIC X(2).                            
004100          10  EVT-OPERATION          PIC X(24).                           
004200          10  EVT-USER-ID            PIC X(30).                           
004300          10  EVT-CLIENT-IP          PIC X(15).                           
004400          10  EVT-RESULT             PIC X(10).                           
004500          10  EVT-FILE-NAME          PIC X(40).                           
004600      05  EVT-GEO-DATA.                                                   
004700          10  EVT-COUNTRY            PIC X(7).                            
004800          10  EVT-REGION             PIC X(20).                           
004900          10  EVT-CITY               PIC X(20).                           
005000          10  EVT-LATITUDE           PIC S9(3)V9(4)                       
005100                                      SIGN LEADING SEPARATE.              
005200          10  EVT-LONGITUDE          PIC S9(3)V9(4)                       
005300                                      SIGN LEADING SEPARATE.              
005400      05  EVT-RISK-LEVEL             PIC X(6).                            
005500      05  EVT-ANOM-FLAG              PIC X(1).                            
005600          88  EVT-IS-ANOMALOUS       VALUE 'Y'.                           
005700          88  EVT-NOT-ANOMALOUS      VALUE 'N'.                           
005800      05  EVT-COMP-FLAG              PIC X(1).                            
005900          88  EVT-IS-COMPROMISED     VALUE 'Y'.                           
006000          88  EVT-NOT-COMPROMISED    VALUE 'N'.                           
006100*    ON DISK THIS IS THE SPEC'D COMMA-JOINED LABEL STRING, E.G.           
006200*    'GEOGRAPHIC ANOMALY,TIME ANOMALY'.  EVT-ANOM-TBL BELOW IS            
006300*    PVASCORE'S WORK VIEW ONLY, USED TO BUILD/FILTER THE LABELS           
006400*    ONE AT A TIME BEFORE THE FINAL COMMA-JOINED MOVE.                    
006500      05  EVT-ANOM-TYPES             PIC X(115).                          
006600      05  EVT-ANOM-TBL  REDEFINES  EVT-ANOM-TYPES.                        
006700          10  EVT-ANOM-SLOT          PIC X(23)  OCCURS 5 TIMES.           
