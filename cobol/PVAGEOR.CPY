000100*****************************************************************         
000200* PVAGEOR  -  IP GEOLOCATION REFERENCE RECORD                             
000300*                                                                         
000400* ONE ROW PER KNOWN IP ADDRESS.  FILE ARRIVES SORTED ASCENDING ON         
000500* GEO-IP AND IS LOADED WHOLESALE INTO PVA-GEO-TABLE IN PVAPARSE           
000600* WORKING-STORAGE, SEARCHED WITH SEARCH ALL (BINARY SEARCH) --            
000700* THIS SUBSTITUTES FOR A VSAM KSDS ON SHOPS THAT HAVE NOT LICENSED        
000800* ONE FOR THIS FEED.  LINE SEQUENTIAL, 73 BYTES.                          
000900*                                                                         
001000* 2024-02-06  RDW  TKT#SEC-4410  ORIGINAL LAYOUT.                         
001100*****************************************************************         
001200  01  PVA-GEO-RECORD.                                                     
001300      05  GEO-IP                     PIC X(15).                           
001400      05  GEO-COUNTRY                PIC X(2).                            
001500      05  GEO-REGION                 PIC X(20).                           
001600      05  GEO-CITY                   PIC X(20).                           
001700      05  GEO-LATITUDE               PIC S9(3)V9(4)                       
001800                                      SIGN LEADING SEPARATE.              
001900      05  GEO-LONGITUDE              PIC S9(3)V9(4)                       
002000                                      SIGN LEADING SEPARATE.              
