000100*****************************************************************         
000200* PVAIPSR  -  PER-IP AGGREGATE SUMMARY RECORD (IP-SUMMARY)                
000300*                                                                         
000400* ONE ROW PER DISTINCT CLIENT IP SEEN IN THE RUN.  BUILT BY               
000500* PVASTATS FROM THE ENRICHED TIMELINE AND WRITTEN TO IPSUM-OUT.           
000600*                                                                         
000700* 2024-02-06  RDW  TKT#SEC-4410  ORIGINAL LAYOUT.                         
000800*****************************************************************         
000900  01  PVA-IPS-RECORD.                                                     
001000      05  IPS-IP                     PIC X(15).                           
001100      05  IPS-COUNT                  PIC 9(7).                            
001200      05  IPS-COUNTRY                PIC X(7).                            
001300      05  IPS-REGION                 PIC X(20).                           
001400      05  IPS-CITY                   PIC X(20).                           
001500      05  IPS-USER-COUNT             PIC 9(5).                            
001600      05  IPS-OP-COUNT               PIC 9(5).                            
001700      05  IPS-ANOM-FLAG              PIC X(1).                            
001800          88  IPS-IS-ANOMALOUS       VALUE 'Y'.                           
001900      05  IPS-FIRST-SEEN             PIC X(19).                           
002000      05  IPS-LAST-SEEN              PIC X(19).                           
002100      05  FILLER                     PIC X(10).                           
