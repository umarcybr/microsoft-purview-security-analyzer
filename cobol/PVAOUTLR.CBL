000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                              
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. PVAOUTLR.                                                    
000400 AUTHOR. T NAKASHIMA.                                                     
000500 INSTALLATION. COMMONWEALTH TRUST COMPANY - BOSTON MA.                    
000600 DATE-WRITTEN. 12 OCT 93.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY. COMMONWEALTH TRUST COMPANY - INTERNAL USE ONLY.                
000900*****************************************************************         
001000* PVAOUTLR TAKES A SINGLE PASS OVER THE ENRICHED TIMELINE, COUNTS         
001100* EVENTS PER VALID DOTTED-QUAD CLIENT IP, COMPUTES THE MEAN AND           
001200* SAMPLE STANDARD DEVIATION OF THE PER-IP COUNTS, AND FLAGS ANY           
001300* IP WHOSE COUNT FALLS OUTSIDE THE NORMAL BAND AS A STATISTICAL           
001400* OUTLIER FOR THE SECURITY OFFICE'S HOT-IP WATCH LIST.                    
001500*                                                                         
001600* CHANGE LOG.                                                             
001700* 12 OCT 93  TXN  ORIG  WRITTEN TO FLAG BRANCHES WHOSE OVERNIGHT          
001800*                       TRANSACTION VOLUME FELL OUTSIDE TWO               
001900*                       STANDARD DEVIATIONS OF THE REGIONAL MEAN.         
002000* 19 MAY 95  TXN  PR188 ADDED THE LOW-SIDE (MEAN MINUS ONE STDDEV)        
002100*                       THRESHOLD, FLOORED AT ONE, TO CATCH               
002200*                       BRANCHES THAT WENT QUIET RATHER THAN BUSY.        
002300* 03 MAR 97  DPK  PR201 ADDED THE PER-KEY DETAIL LIST (FORMERLY           
002400*                       JUST BRANCH NUMBERS, NOW ACCESSED FILES).         
002500* 27 SEP 98  TXN  Y2K01 REVIEWED -- NO PACKED-DATE ARITHMETIC.            
002600* 14 JAN 99  TXN  Y2K02 Y2K CERTIFICATION SIGN-OFF.                       
002700* 15 APR 14  TLN  PR372 SWITCHED THE VALID-KEY TEST FROM A BRANCH         
002800*                       NUMBER RANGE CHECK TO A DOTTED-QUAD IPV4          
002900*                       SYNTAX CHECK.                                     
003000* 06 FEB 24  RDW  SEC4410 RETARGETED AT THE CLOUD AUDIT EVENT             
003100*                       FEED -- OUTLIER-IP REPORT NOW CARRIES             
003200*                       GEOLOCATION AND THE DISTINCT ACCESSED-FILE        
003300*                       LIST PER THE SECURITY OFFICE'S STANDARD.          
003400* 10 AUG 26  MAO  SEC4488 MEAN/STDDEV WORK AREA REWORKED FROM             
003500*                       PACKED-DECIMAL TO BINARY -- THIS SHOP             
003600*                       HAS NEVER CARRIED PACKED FIELDS AND THE           
003700*                       AUDITORS FLAGGED THE INCONSISTENCY.               
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     UPSI-0 ON PVA-TRACE-ON                                               
004500            OFF PVA-TRACE-OFF.                                            
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT TIMELINE-IN  ASSIGN TO TIMELINE                               
004900            ORGANIZATION IS LINE SEQUENTIAL                               
005000            FILE STATUS IS WS-TLN-STATUS.                                 
005100     SELECT OUTLIER-RPT  ASSIGN TO OUTLRRPT                               
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS IS WS-RPT-STATUS.                                 
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  TIMELINE-IN                                                          
005700     LABEL RECORDS ARE STANDARD.                                          
005800     COPY PVAENRR.                                                        
005900 FD  OUTLIER-RPT                                                          
006000     LABEL RECORDS ARE STANDARD.                                          
006100 01  OUTLIER-PRINT-LINE              PIC X(132).                          
006200 WORKING-STORAGE SECTION.                                                 
006300     COPY PVASFLD.                                                        
006400 77  WS-TLN-STATUS                PIC XX  VALUE '00'.                     
006500 77  WS-RPT-STATUS                PIC XX  VALUE '00'.                     
006600 77  WS-TLN-EOF-SW                PIC X   VALUE 'N'.                      
006700     88  TIMELINE-EOF                      VALUE 'Y'.                     
006800 77  WS-ROW-IDX-SW                 PIC X   VALUE 'N'.                     
006900     88  ROW-FOUND                         VALUE 'Y'.                     
007000 77  WS-FIL-IDX-SW                 PIC X   VALUE 'N'.                     
007100     88  FIL-ALREADY-SEEN                  VALUE 'Y'.                     
007200 77  WS-OCT1-TXT                  PIC X(3).                               
007300 77  WS-OCT2-TXT                  PIC X(3).                               
007400 77  WS-OCT3-TXT                  PIC X(3).                               
007500 77  WS-OCT4-TXT                  PIC X(3).                               
007600 77  WS-OUTLIER-CNT                PIC 9(5)  COMP  VALUE ZERO.            
007700*    MEAN/STDDEV WORK AREA -- BINARY FIXED-POINT, FOUR DECIMALS,          
007800*    PER THE SECURITY OFFICE STANDARD.  NO ROUNDING; TRUNCATION           
007900*    ACCEPTED ON DIVIDE/COMPUTE.                                          
008000 77  WS-SUM-COUNTS                 PIC S9(9)V9(4)  COMP.                  
008100 77  WS-MEAN                       PIC S9(7)V9(4)  COMP.                  
008200 77  WS-VARIANCE-SUM               PIC S9(11)V9(4) COMP.                  
008300 77  WS-VARIANCE                   PIC S9(9)V9(4)  COMP.                  
008400 77  WS-STDDEV                     PIC S9(7)V9(4)  COMP.                  
008500 77  WS-DEVIATION                  PIC S9(9)V9(4)  COMP.                  
008600 77  WS-LOW-THRESHOLD               PIC S9(7)V9(4) COMP.                  
008700 77  WS-HIGH-THRESHOLD              PIC S9(7)V9(4) COMP.                  
008800*    PER-VALID-IP OCCURRENCE TABLE FOR THE OUTLIER SCAN.                  
008900 01  PVA-VIP-TABLE.                                                       
009000     05  VIP-CNT                  PIC 9(5)  COMP  VALUE ZERO.             
009100     05  VIP-ENTRY  OCCURS 5000 TIMES  INDEXED BY VIP-IDX.                
009200         10  VIP-IP                PIC X(15).                             
009300         10  VIP-COUNT             PIC 9(7)  COMP.                        
009400         10  VIP-COUNTRY           PIC X(7).                              
009500         10  VIP-CITY              PIC X(20).                             
009600         10  VIP-LATITUDE          PIC S9(3)V9(4)                         
009700             SIGN LEADING SEPARATE.                                       
009800         10  VIP-LONGITUDE         PIC S9(3)V9(4)                         
009900             SIGN LEADING SEPARATE.                                       
010000         10  VIP-OUT-SW            PIC X.                                 
010100             88  VIP-IS-OUTLIER            VALUE 'Y'.                     
010200         10  VIP-FIL-CNT           PIC 9(3)  COMP.                        
010300         10  VIP-FIL-TBL  OCCURS 40 TIMES  INDEXED BY VIP-FIL-IDX.        
010400             15  VIP-FILE-NAME     PIC X(40).                             
010500*    REPORT PRINT LINES.                                                  
010600 01  PVA-RPT-HEADER.                                                      
010700     05  FILLER                    PIC X(38)                              
010800         VALUE 'CLOUD AUDIT-LOG OUTLIER-IP ANALYSIS...'.                  
010900     05  FILLER                    PIC X(94)  VALUE SPACES.               
011000 01  PVA-RPT-STATS-LINE.                                                  
011100     05  FILLER                    PIC X(10)  VALUE 'IPS ANLYZD'.         
011200     05  RSL-IP-CNT                PIC ZZZ,ZZ9.                           
011300     05  FILLER                    PIC X(3)  VALUE SPACES.                
011400     05  FILLER                    PIC X(5)  VALUE 'MEAN='.               
011500     05  RSL-MEAN                  PIC ZZ9.9999.                          
011600     05  FILLER                    PIC X(2)  VALUE SPACES.                
011700     05  FILLER                    PIC X(7)  VALUE 'STDDEV='.             
011800     05  RSL-STDDEV                PIC ZZ9.9999.                          
011900     05  FILLER                    PIC X(2)  VALUE SPACES.                
012000     05  FILLER                    PIC X(4)  VALUE 'LOW='.                
012100     05  RSL-LOW                   PIC ZZ9.9999.                          
012200     05  FILLER                    PIC X(2)  VALUE SPACES.                
012300     05  FILLER                    PIC X(5)  VALUE 'HIGH='.               
012400     05  RSL-HIGH                  PIC ZZ9.9999.                          
012500     05  FILLER                    PIC X(23)  VALUE SPACES.               
012600 01  PVA-RPT-IP-LINE.                                                     
012700     05  RIL-IP                    PIC X(15).                             
012800     05  FILLER                    PIC X(2)  VALUE SPACES.                
012900     05  RIL-COUNTRY               PIC X(7).                              
013000     05  FILLER                    PIC X(2)  VALUE SPACES.                
013100     05  RIL-CITY                  PIC X(20).                             
013200     05  FILLER                    PIC X(2)  VALUE SPACES.                
013300     05  RIL-LATITUDE              PIC -ZZ9.9999.                         
013400     05  FILLER                    PIC X(2)  VALUE SPACES.                
013500     05  RIL-LONGITUDE             PIC -ZZ9.9999.                         
013600     05  FILLER                    PIC X(2)  VALUE SPACES.                
013700     05  RIL-COUNT                 PIC ZZZ,ZZ9.                           
013800     05  FILLER                    PIC X(58)  VALUE SPACES.               
013900 01  PVA-RPT-FILE-LINE.                                                   
014000     05  FILLER                    PIC X(10)  VALUE SPACES.               
014100     05  RFL-FILE-NAME             PIC X(40).                             
014200     05  FILLER                    PIC X(82)  VALUE SPACES.               
014300 01  PVA-RPT-TOTAL-LINE.                                                  
014400     05  FILLER                    PIC X(20)                              
014500         VALUE 'TOTAL OUTLIER IPS...'.                                    
014600     05  RTOT-COUNT                PIC ZZZ,ZZ9.                           
014700     05  FILLER                    PIC X(105)  VALUE SPACES.              
014800 PROCEDURE DIVISION.                                                      
014900 TITLE 'PVAOUTLR - MAIN LINE'.                                            
015000 0000-MAINLINE.                                                           
015100     PERFORM 0100-COUNT-VALID-IPS THRU 0100-EXIT.                         
015200     PERFORM 0150-COMPUTE-MEAN-STDDEV THRU 0150-EXIT.                     
015300     PERFORM 0200-FLAG-OUTLIERS THRU 0200-EXIT.                           
015400     PERFORM 0300-PRINT-OUTLIER-RPT THRU 0300-EXIT.                       
015500     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
015600     STOP RUN.                                                            
015700 TITLE 'PASS 1 - COUNT EVENTS PER VALID IP'.                              
015800 0100-COUNT-VALID-IPS.                                                    
015900     OPEN INPUT TIMELINE-IN.                                              
016000     PERFORM 0110-READ-TIMELINE THRU 0110-EXIT                            
016100         UNTIL TIMELINE-EOF.                                              
016200     CLOSE TIMELINE-IN.                                                   
016300 0100-EXIT.                                                               
016400     EXIT.                                                                
016500 0110-READ-TIMELINE.                                                      
016600     READ TIMELINE-IN                                                     
016700         AT END                                                           
016800             MOVE 'Y' TO WS-TLN-EOF-SW                                    
016900             GO TO 0110-EXIT                                              
017000     END-READ.                                                            
017100     PERFORM 0115-VALIDATE-IP THRU 0115-EXIT.                             
017200     IF NOT SCN-IP-IS-VALID                                               
017300         GO TO 0110-EXIT                                                  
017400     END-IF.                                                              
017500     PERFORM 0120-FIND-OR-ADD-VIP THRU 0120-EXIT.                         
017600 0110-EXIT.                                                               
017700     EXIT.                                                                
017800 TITLE 'VALIDATE THE DOTTED-QUAD CLIENT IP'.                              
017900 0115-VALIDATE-IP.                                                        
018000     MOVE 'N' TO SCN-IP-VALID-SW.                                         
018100     MOVE ZERO TO SCN-OCTET-1 SCN-OCTET-2 SCN-OCTET-3 SCN-OCTET-4.        
018200     UNSTRING EVT-CLIENT-IP DELIMITED BY '.'                              
018300         INTO WS-OCT1-TXT WS-OCT2-TXT WS-OCT3-TXT WS-OCT4-TXT             
018400         TALLYING IN SCN-OCTET-CNT                                        
018500     END-UNSTRING.                                                        
018600     IF SCN-OCTET-CNT NOT = 4                                             
018700         GO TO 0115-EXIT                                                  
018800     END-IF.                                                              
018900     IF WS-OCT1-TXT IS NOT NUMERIC OR WS-OCT2-TXT IS NOT NUMERIC          
019000             OR WS-OCT3-TXT IS NOT NUMERIC                                
019100             OR WS-OCT4-TXT IS NOT NUMERIC                                
019200         GO TO 0115-EXIT                                                  
019300     END-IF.                                                              
019400     MOVE WS-OCT1-TXT TO SCN-OCTET-1.                                     
019500     MOVE WS-OCT2-TXT TO SCN-OCTET-2.                                     
019600     MOVE WS-OCT3-TXT TO SCN-OCTET-3.                                     
019700     MOVE WS-OCT4-TXT TO SCN-OCTET-4.                                     
019800     IF SCN-OCTET-1 > 255 OR SCN-OCTET-2 > 255                            
019900             OR SCN-OCTET-3 > 255 OR SCN-OCTET-4 > 255                    
020000         GO TO 0115-EXIT                                                  
020100     END-IF.                                                              
020200     MOVE 'Y' TO SCN-IP-VALID-SW.                                         
020300 0115-EXIT.                                                               
020400     EXIT.                                                                
020500 0120-FIND-OR-ADD-VIP.                                                    
020600     MOVE 'N' TO WS-ROW-IDX-SW.                                           
020700     IF VIP-CNT = ZERO                                                    
020800         GO TO 0120-ADD-VIP                                               
020900     END-IF.                                                              
021000     SET VIP-IDX TO 1.                                                    
021100     SEARCH VIP-ENTRY                                                     
021200         AT END                                                           
021300             CONTINUE                                                     
021400         WHEN VIP-IP (VIP-IDX) = EVT-CLIENT-IP                            
021500             MOVE 'Y' TO WS-ROW-IDX-SW                                    
021600     END-SEARCH.                                                          
021700     IF ROW-FOUND                                                         
021800         ADD 1 TO VIP-COUNT (VIP-IDX)                                     
021900         PERFORM 0125-ACCUM-FILE-NAME THRU 0125-EXIT                      
022000         GO TO 0120-EXIT                                                  
022100     END-IF.                                                              
022200 0120-ADD-VIP.                                                            
022300     IF VIP-CNT >= 5000                                                   
022400         GO TO 0120-EXIT                                                  
022500     END-IF.                                                              
022600     ADD 1 TO VIP-CNT.                                                    
022700     SET VIP-IDX TO VIP-CNT.                                              
022800     MOVE EVT-CLIENT-IP    TO VIP-IP (VIP-IDX).                           
022900     MOVE 1                TO VIP-COUNT (VIP-IDX).                        
023000     MOVE EVT-COUNTRY      TO VIP-COUNTRY (VIP-IDX).                      
023100     MOVE EVT-CITY         TO VIP-CITY (VIP-IDX).                         
023200     MOVE EVT-LATITUDE     TO VIP-LATITUDE (VIP-IDX).                     
023300     MOVE EVT-LONGITUDE    TO VIP-LONGITUDE (VIP-IDX).                    
023400     MOVE 'N'              TO VIP-OUT-SW (VIP-IDX).                       
023500     MOVE ZERO             TO VIP-FIL-CNT (VIP-IDX).                      
023600     PERFORM 0125-ACCUM-FILE-NAME THRU 0125-EXIT.                         
023700 0120-EXIT.                                                               
023800     EXIT.                                                                
023900 0125-ACCUM-FILE-NAME.                                                    
024000     IF EVT-FILE-NAME = SPACES                                            
024100         GO TO 0125-EXIT                                                  
024200     END-IF.                                                              
024300     MOVE 'N' TO WS-FIL-IDX-SW.                                           
024400     IF VIP-FIL-CNT (VIP-IDX) = ZERO                                      
024500         GO TO 0125-ADD-FILE                                              
024600     END-IF.                                                              
024700     SET VIP-FIL-IDX TO 1.                                                
024800     SEARCH VIP-FIL-TBL (VIP-IDX)                                         
024900         AT END                                                           
025000             CONTINUE                                                     
025100         WHEN VIP-FILE-NAME (VIP-IDX VIP-FIL-IDX) = EVT-FILE-NAME         
025200             MOVE 'Y' TO WS-FIL-IDX-SW                                    
025300     END-SEARCH.                                                          
025400     IF FIL-ALREADY-SEEN                                                  
025500         GO TO 0125-EXIT                                                  
025600     END-IF.                                                              
025700 0125-ADD-FILE.                                                           
025800     IF VIP-FIL-CNT (VIP-IDX) >= 40                                       
025900         GO TO 0125-EXIT                                                  
026000     END-IF.                                                              
026100     ADD 1 TO VIP-FIL-CNT (VIP-IDX).                                      
026200     SET VIP-FIL-IDX TO VIP-FIL-CNT (VIP-IDX).                            
026300     MOVE EVT-FILE-NAME TO VIP-FILE-NAME (VIP-IDX VIP-FIL-IDX).           
026400 0125-EXIT.                                                               
026500     EXIT.                                                                
026600 TITLE 'COMPUTE THE MEAN AND SAMPLE STANDARD DEVIATION'.                  
026700 0150-COMPUTE-MEAN-STDDEV.                                                
026800     MOVE ZERO TO WS-SUM-COUNTS WS-MEAN WS-VARIANCE-SUM                   
026900                  WS-VARIANCE WS-STDDEV.                                  
027000     IF VIP-CNT = ZERO                                                    
027100         GO TO 0150-EXIT                                                  
027200     END-IF.                                                              
027300     PERFORM 0151-ADD-TO-SUM THRU 0151-EXIT                               
027400         VARYING VIP-IDX FROM 1 BY 1                                      
027500         UNTIL VIP-IDX > VIP-CNT.                                         
027600     COMPUTE WS-MEAN = WS-SUM-COUNTS / VIP-CNT.                           
027700     IF VIP-CNT = 1                                                       
027800         GO TO 0150-EXIT                                                  
027900     END-IF.                                                              
028000     PERFORM 0152-ADD-TO-VARIANCE THRU 0152-EXIT                          
028100         VARYING VIP-IDX FROM 1 BY 1                                      
028200         UNTIL VIP-IDX > VIP-CNT.                                         
028300     COMPUTE WS-VARIANCE = WS-VARIANCE-SUM / (VIP-CNT - 1).               
028400     COMPUTE WS-STDDEV = WS-VARIANCE ** 0.5.                              
028500 0150-EXIT.                                                               
028600     EXIT.                                                                
028700 0151-ADD-TO-SUM.                                                         
028800     ADD VIP-COUNT (VIP-IDX) TO WS-SUM-COUNTS.                            
028900 0151-EXIT.                                                               
029000     EXIT.                                                                
029100 0152-ADD-TO-VARIANCE.                                                    
029200     COMPUTE WS-DEVIATION = VIP-COUNT (VIP-IDX) - WS-MEAN.                
029300     COMPUTE WS-VARIANCE-SUM = WS-VARIANCE-SUM                            
029400         + (WS-DEVIATION * WS-DEVIATION).                                 
029500 0152-EXIT.                                                               
029600     EXIT.                                                                
029700 TITLE 'FLAG EACH STATISTICAL-OUTLIER IP'.                                
029800 0200-FLAG-OUTLIERS.                                                      
029900     COMPUTE WS-LOW-THRESHOLD = WS-MEAN - WS-STDDEV.                      
030000     IF WS-LOW-THRESHOLD < 1                                              
030100         MOVE 1 TO WS-LOW-THRESHOLD                                       
030200     END-IF.                                                              
030300     COMPUTE WS-HIGH-THRESHOLD = WS-MEAN + (2 * WS-STDDEV).               
030400     IF VIP-CNT = ZERO                                                    
030500         GO TO 0200-EXIT                                                  
030600     END-IF.                                                              
030700     PERFORM 0210-TEST-ONE-IP THRU 0210-EXIT                              
030800         VARYING VIP-IDX FROM 1 BY 1                                      
030900         UNTIL VIP-IDX > VIP-CNT.                                         
031000 0200-EXIT.                                                               
031100     EXIT.                                                                
031200 0210-TEST-ONE-IP.                                                        
031300     IF VIP-COUNT (VIP-IDX) < WS-LOW-THRESHOLD                            
031400             OR VIP-COUNT (VIP-IDX) > WS-HIGH-THRESHOLD                   
031500         MOVE 'Y' TO VIP-OUT-SW (VIP-IDX)                                 
031600         ADD 1 TO WS-OUTLIER-CNT                                          
031700     END-IF.                                                              
031800 0210-EXIT.                                                               
031900     EXIT.                                                                
032000 TITLE 'PRINT THE OUTLIER-RPT'.                                           
032100 0300-PRINT-OUTLIER-RPT.                                                  
032200     OPEN OUTPUT OUTLIER-RPT.                                             
032300     WRITE OUTLIER-PRINT-LINE FROM PVA-RPT-HEADER.                        
032400     MOVE VIP-CNT      TO RSL-IP-CNT.                                     
032500     MOVE WS-MEAN      TO RSL-MEAN.                                       
032600     MOVE WS-STDDEV    TO RSL-STDDEV.                                     
032700     MOVE WS-LOW-THRESHOLD  TO RSL-LOW.                                   
032800     MOVE WS-HIGH-THRESHOLD TO RSL-HIGH.                                  
032900     WRITE OUTLIER-PRINT-LINE FROM PVA-RPT-STATS-LINE.                    
033000     IF VIP-CNT > ZERO                                                    
033100         PERFORM 0310-PRINT-ONE-IP THRU 0310-EXIT                         
033200             VARYING VIP-IDX FROM 1 BY 1                                  
033300             UNTIL VIP-IDX > VIP-CNT                                      
033400     END-IF.                                                              
033500     MOVE WS-OUTLIER-CNT TO RTOT-COUNT.                                   
033600     WRITE OUTLIER-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                    
033700     CLOSE OUTLIER-RPT.                                                   
033800 0300-EXIT.                                                               
033900     EXIT.                                                                
034000 0310-PRINT-ONE-IP.                                                       
034100     IF NOT VIP-IS-OUTLIER (VIP-IDX)                                      
034200         GO TO 0310-EXIT                                                  
034300     END-IF.                                                              
034400     MOVE VIP-IP (VIP-IDX)        TO RIL-IP.                              
034500     MOVE VIP-COUNTRY (VIP-IDX)   TO RIL-COUNTRY.                         
034600     MOVE VIP-CITY (VIP-IDX)      TO RIL-CITY.                            
034700     MOVE VIP-LATITUDE (VIP-IDX)  TO RIL-LATITUDE.                        
034800     MOVE VIP-LONGITUDE (VIP-IDX) TO RIL-LONGITUDE.                       
034900     MOVE VIP-COUNT (VIP-IDX)     TO RIL-COUNT.                           
035000     WRITE OUTLIER-PRINT-LINE FROM PVA-RPT-IP-LINE.                       
035100     IF VIP-FIL-CNT (VIP-IDX) > ZERO                                      
035200         PERFORM 0320-PRINT-ONE-FILE THRU 0320-EXIT                       
035300             VARYING VIP-FIL-IDX FROM 1 BY 1                              
035400             UNTIL VIP-FIL-IDX > VIP-FIL-CNT (VIP-IDX)                    
035500     END-IF.                                                              
035600 0310-EXIT.                                                               
035700     EXIT.                                                                
035800 0320-PRINT-ONE-FILE.                                                     
035900     MOVE VIP-FILE-NAME (VIP-IDX VIP-FIL-IDX) TO RFL-FILE-NAME.           
036000     WRITE OUTLIER-PRINT-LINE FROM PVA-RPT-FILE-LINE.                     
036100 0320-EXIT.                                                               
036200     EXIT.                                                                
036300 TITLE 'END OF RUN'.                                                      
036400 0900-TERMINATE.                                                          
036500     DISPLAY 'PVAOUTLR - VALID IPS ANALYZED   ' VIP-CNT.                  
036600     DISPLAY 'PVAOUTLR - OUTLIER IPS FLAGGED  ' WS-OUTLIER-CNT.           
036700     DISPLAY 'PVAOUTLR - OUTLIER PASS COMPLETE'.                          
036800 0900-EXIT.                                                               
036900     EXIT.                                                                
