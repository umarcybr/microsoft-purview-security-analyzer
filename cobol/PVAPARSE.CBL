000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                              
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. PVAPARSE.                                                    
000400 AUTHOR. R WEBSTER.                                                       
000500 INSTALLATION. COMMONWEALTH TRUST COMPANY - BOSTON MA.                    
000600 DATE-WRITTEN. 14 MAR 88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY. COMMONWEALTH TRUST COMPANY - INTERNAL USE ONLY.                
000900*****************************************************************         
001000* PVAPARSE READS THE DAILY SECURITY AUDIT TRAIL, GEOLOCATES EACH          
001100* EVENT AGAINST THE IP REFERENCE TABLE, AND WRITES THE ENRICHED           
001200* EVENT TIMELINE CONSUMED BY PVADETEC, PVASCORE, PVASTATS AND             
001300* PVAOUTLR.  RECORDS ARE EXPECTED IN ASCENDING DATE/TIME ORDER;           
001400* SORT THEM WITH A PRIOR SORT STEP IF THE FEED IS NOT GUARANTEED.         
001500*                                                                         
001600* CHANGE LOG.                                                             
001700* 14 MAR 88  RDW  ORIG  WRITTEN FOR THE TSO/RACF LOGON AUDIT FEED         
001800*                       (SMF TYPE 30) -- FLAGGED LOGONS FROM              
001900*                       TERMINALS OUTSIDE THE BOSTON DIAL-UP POOL.        
002000* 02 OCT 89  RDW  PR114 ADDED THE KNOWN-TERMINAL OVERRIDE TABLE.          
002100* 19 JUN 91  DPK  PR166 GEO-REF TABLE NOW LOADED WITH SEARCH ALL          
002200*                       (BINARY SEARCH) INSTEAD OF A LINEAR SCAN.         
002300* 07 AUG 93  MAO  PR201 ADDED PER-TERMINAL CACHE TO CUT CPU ON            
002400*                       REPEAT LOOKUPS WITHIN A RUN.                      
002500* 11 FEB 95  RDW  PR233 EXTENDED TO THE DIAL-BACK VPN LOG FEED            
002600*                       WHEN THE DIAL-UP POOL WAS DECOMMISSIONED.         
002700* 30 SEP 98  DPK  Y2K01 FOUR-DIGIT YEAR IN THE DATE FIELD; NO MORE        
002800*                       WINDOWING OF TWO-DIGIT YEARS.                     
002900* 14 JAN 99  DPK  Y2K02 Y2K CERTIFICATION SIGN-OFF, RUN AGAINST           
003000*                       CENTURY-BOUNDARY TEST DECK.  NO CHANGES.          
003100* 22 MAY 03  TLN  PR298 PRIVATE-RANGE TEST REWRITTEN TO COVER THE         
003200*                       FULL RFC 1918 RANGES, NOT JUST 10.*.              
003300* 16 SEP 11  TLN  PR355 SOURCE FEED SWITCHED FROM THE VPN LOG TO          
003400*                       THE CLOUD IDENTITY PROVIDER SIGN-IN LOG.          
003500* 06 FEB 24  RDW  SEC4410 RETARGETED AT THE CLOUD-SERVICE AUDIT           
003600*                       LOG EXPORT.  OPERATION, USER AND FILE-NAME        
003700*                       FIELDS REPLACE THE OLD TERMINAL-ID/JOBNAME        
003800*                       LAYOUT; SCORING AND CLASSIFICATION MOVED          
003900*                       OUT TO PVASCORE.                                  
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-370.                                                
004400 OBJECT-COMPUTER. IBM-370.                                                
004500 SPECIAL-NAMES.                                                           
004600     UPSI-0 ON PVA-TRACE-ON                                               
004700            OFF PVA-TRACE-OFF.                                            
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT AUDIT-IN    ASSIGN TO AUDITIN                                 
005100            ORGANIZATION IS LINE SEQUENTIAL                               
005200            FILE STATUS IS WS-AUD-STATUS.                                 
005300     SELECT GEO-REF     ASSIGN TO GEOREF                                  
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            FILE STATUS IS WS-GEO-STATUS.                                 
005600     SELECT TIMELINE-OUT ASSIGN TO TIMELINE                               
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS IS WS-TLN-STATUS.                                 
005900     SELECT PARSECTL    ASSIGN TO PARSECTL                                
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS IS WS-CTL-STATUS.                                 
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  AUDIT-IN                                                             
006500     LABEL RECORDS ARE STANDARD.                                          
006600     COPY PVAAUDR.                                                        
006700 FD  GEO-REF                                                              
006800     LABEL RECORDS ARE STANDARD.                                          
006900     COPY PVAGEOR.                                                        
007000 FD  TIMELINE-OUT                                                         
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY PVAENRR.                                                        
007300 FD  PARSECTL                                                             
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  PVA-CTL-RECORD.                                                      
007600     05  CTL-READ-COUNT             PIC 9(7).                             
007700     05  CTL-SKIP-COUNT             PIC 9(7).                             
007800     05  CTL-VALID-COUNT            PIC 9(7).                             
007900     05  CTL-FILLER                 PIC X(30).                            
008000 WORKING-STORAGE SECTION.                                                 
008100     COPY PVASFLD.                                                        
008200 77  WS-AUD-STATUS               PIC XX  VALUE '00'.                      
008300 77  WS-GEO-STATUS               PIC XX  VALUE '00'.                      
008400 77  WS-TLN-STATUS               PIC XX  VALUE '00'.                      
008500 77  WS-CTL-STATUS                PIC XX  VALUE '00'.                     
008600 77  WS-GEO-EOF-SW                PIC X   VALUE 'N'.                      
008700     88  GEO-EOF                          VALUE 'Y'.                      
008800 77  WS-AUD-EOF-SW                PIC X   VALUE 'N'.                      
008900     88  AUDIT-EOF                        VALUE 'Y'.                      
009000 77  WS-NO-GEO-TABLE-SW           PIC X   VALUE 'N'.                      
009100     88  NO-GEO-TABLE                     VALUE 'Y'.                      
009200 77  WS-REC-VALID-SW              PIC X   VALUE 'Y'.                      
009300     88  REC-IS-VALID                     VALUE 'Y'.                      
009400 77  WS-READ-CNT                  PIC 9(7)  COMP  VALUE ZERO.             
009500 77  WS-SKIP-CNT                  PIC 9(7)  COMP  VALUE ZERO.             
009600 77  WS-VALID-CNT                 PIC 9(7)  COMP  VALUE ZERO.             
009700 77  WS-SUB                       PIC 9(4)  COMP  VALUE ZERO.             
009800 77  WS-CACHE-FOUND-SW            PIC X   VALUE 'N'.                      
009900     88  CACHE-FOUND                       VALUE 'Y'.                     
010000 77  WS-IP-IS-PRIVATE-SW          PIC X   VALUE 'N'.                      
010100 77  WS-OCT1-TXT                  PIC X(3).                               
010200 77  WS-OCT2-TXT                  PIC X(3).                               
010300 77  WS-OCT3-TXT                  PIC X(3).                               
010400 77  WS-OCT4-TXT                  PIC X(3).                               
010500*    KNOWN-TERMINAL (KNOWN-IP) OVERRIDE TABLE -- U1 RULE 1.               
010600 01  PVA-KNOWN-IP-TABLE.                                                  
010700     05  FILLER  PIC X(38)                                                
010800         VALUE '192.168.1.160  USMassachusetts  Boston'.                  
010900 01  PVA-KNOWN-IP-R  REDEFINES  PVA-KNOWN-IP-TABLE.                       
011000     05  KIP-IP                    PIC X(15).                             
011100     05  KIP-COUNTRY               PIC X(2).                              
011200     05  KIP-REGION                PIC X(15).                             
011300     05  KIP-CITY                  PIC X(6).                              
011400*    IN-MEMORY GEO REFERENCE TABLE, LOADED FROM GEO-REF AND               
011500*    SEARCHED WITH SEARCH ALL (BINARY SEARCH ON ASCENDING KEY).           
011600 01  PVA-GEO-TABLE.                                                       
011700     05  GEO-TBL-CNT               PIC 9(5)  COMP  VALUE ZERO.            
011800     05  GEO-TBL-ENTRY  OCCURS 1 TO 8000 TIMES                            
011900                         DEPENDING ON GEO-TBL-CNT                         
012000                         ASCENDING KEY IS GEO-TBL-IP                      
012100                         INDEXED BY GEO-TBL-IDX.                          
012200         10  GEO-TBL-IP            PIC X(15).                             
012300         10  GEO-TBL-COUNTRY       PIC X(2).                              
012400         10  GEO-TBL-REGION        PIC X(20).                             
012500         10  GEO-TBL-CITY          PIC X(20).                             
012600         10  GEO-TBL-LAT           PIC S9(3)V9(4)                         
012700                                    SIGN LEADING SEPARATE.                
012800         10  GEO-TBL-LON           PIC S9(3)V9(4)                         
012900                                    SIGN LEADING SEPARATE.                
013000*    PER-IP LOOKUP CACHE -- U1 "LOOKUPS ARE CACHED PER IP".               
013100 01  PVA-GEO-CACHE.                                                       
013200     05  CACHE-CNT                 PIC 9(5)  COMP  VALUE ZERO.            
013300     05  CACHE-ENTRY  OCCURS 4000 TIMES  INDEXED BY CACHE-IDX.            
013400         10  CACHE-IP              PIC X(15).                             
013500         10  CACHE-COUNTRY         PIC X(7).                              
013600         10  CACHE-REGION          PIC X(20).                             
013700         10  CACHE-CITY            PIC X(20).                             
013800         10  CACHE-LAT             PIC S9(3)V9(4)                         
013900                                    SIGN LEADING SEPARATE.                
014000         10  CACHE-LON             PIC S9(3)V9(4)                         
014100                                    SIGN LEADING SEPARATE.                
014200 PROCEDURE DIVISION.                                                      
014300 TITLE 'PVAPARSE - MAIN LINE'.                                            
014400 0000-MAINLINE.                                                           
014500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                              
014600     PERFORM 0200-PROCESS-AUDIT-REC THRU 0200-EXIT                        
014700         UNTIL AUDIT-EOF.                                                 
014800     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
014900     STOP RUN.                                                            
015000 TITLE 'INITIALIZATION AND GEO-REF TABLE LOAD'.                           
015100 0100-INITIALIZE.                                                         
015200     OPEN INPUT GEO-REF.                                                  
015300     IF WS-GEO-STATUS NOT = '00'                                          
015400         MOVE 'Y' TO WS-NO-GEO-TABLE-SW                                   
015500         GO TO 0100-OPEN-MAIN-FILES                                       
015600     END-IF.                                                              
015700     PERFORM 0110-LOAD-GEO-ENTRY THRU 0110-EXIT                           
015800         UNTIL GEO-EOF.                                                   
015900     CLOSE GEO-REF.                                                       
016000 0100-OPEN-MAIN-FILES.                                                    
016100     OPEN INPUT AUDIT-IN.                                                 
016200     OPEN OUTPUT TIMELINE-OUT.                                            
016300     OPEN OUTPUT PARSECTL.                                                
016400     PERFORM 0210-READ-AUDIT THRU 0210-EXIT.                              
016500 0100-EXIT.                                                               
016600     EXIT.                                                                
016700 0110-LOAD-GEO-ENTRY.                                                     
016800     READ GEO-REF INTO PVA-GEO-RECORD                                     
016900         AT END                                                           
017000             MOVE 'Y' TO WS-GEO-EOF-SW                                    
017100             GO TO 0110-EXIT                                              
017200     END-READ.                                                            
017300     ADD 1 TO GEO-TBL-CNT.                                                
017400     SET GEO-TBL-IDX TO GEO-TBL-CNT.                                      
017500     MOVE GEO-IP        TO GEO-TBL-IP (GEO-TBL-IDX).                      
017600     MOVE GEO-COUNTRY   TO GEO-TBL-COUNTRY (GEO-TBL-IDX).                 
017700     MOVE GEO-REGION    TO GEO-TBL-REGION (GEO-TBL-IDX).                  
017800     MOVE GEO-CITY      TO GEO-TBL-CITY (GEO-TBL-IDX).                    
017900     MOVE GEO-LATITUDE  TO GEO-TBL-LAT (GEO-TBL-IDX).                     
018000     MOVE GEO-LONGITUDE TO GEO-TBL-LON (GEO-TBL-IDX).                     
018100 0110-EXIT.                                                               
018200     EXIT.                                                                
018300 TITLE 'READ AND VALIDATE THE AUDIT TRAIL'.                               
018400 0200-PROCESS-AUDIT-REC.                                                  
018500     MOVE SPACES TO PVA-ENR-RECORD.                                       
018600     MOVE 'Y' TO WS-REC-VALID-SW.                                         
018700     MOVE AUD-DATE       TO EVT-DATE.                                     
018800     MOVE AUD-TIME       TO EVT-TIME.                                     
018900     MOVE AUD-OPERATION  TO EVT-OPERATION.                                
019000     MOVE AUD-USER-ID    TO EVT-USER-ID.                                  
019100     MOVE AUD-CLIENT-IP  TO EVT-CLIENT-IP.                                
019200     MOVE AUD-RESULT     TO EVT-RESULT.                                   
019300     IF AUD-OPERATION = 'FileAccessed'                                    
019400         MOVE AUD-FILE-NAME TO EVT-FILE-NAME                              
019500     ELSE                                                                 
019600         MOVE SPACES TO EVT-FILE-NAME                                     
019700     END-IF.                                                              
019800     PERFORM 0215-VALIDATE-REC THRU 0215-EXIT.                            
019900     IF NOT REC-IS-VALID                                                  
020000         ADD 1 TO WS-SKIP-CNT                                             
020100         GO TO 0200-READ-NEXT                                             
020200     END-IF.                                                              
020300     PERFORM 0220-GEOLOCATE-EVENT THRU 0220-EXIT.                         
020400     WRITE PVA-ENR-RECORD.                                                
020500     ADD 1 TO WS-VALID-CNT.                                               
020600 0200-READ-NEXT.                                                          
020700     PERFORM 0210-READ-AUDIT THRU 0210-EXIT.                              
020800 0200-EXIT.                                                               
020900     EXIT.                                                                
021000 0210-READ-AUDIT.                                                         
021100     READ AUDIT-IN                                                        
021200         AT END                                                           
021300             MOVE 'Y' TO WS-AUD-EOF-SW                                    
021400             GO TO 0210-EXIT                                              
021500     END-READ.                                                            
021600     ADD 1 TO WS-READ-CNT.                                                
021700 0210-EXIT.                                                               
021800     EXIT.                                                                
021900 0215-VALIDATE-REC.                                                       
022000     IF AUD-DATE = SPACES OR AUD-OPERATION = SPACES                       
022100             OR AUD-USER-ID = SPACES                                      
022200         MOVE 'N' TO WS-REC-VALID-SW                                      
022300     END-IF.                                                              
022400 0215-EXIT.                                                               
022500     EXIT.                                                                
022600 TITLE 'GEOLOCATE ONE EVENT - U1 BUSINESS RULES'.                         
022700 0220-GEOLOCATE-EVENT.                                                    
022800     IF EVT-CLIENT-IP = KIP-IP                                            
022900         MOVE KIP-COUNTRY TO EVT-COUNTRY                                  
023000         MOVE KIP-REGION  TO EVT-REGION                                   
023100         MOVE KIP-CITY    TO EVT-CITY                                     
023200         MOVE 42.3601     TO EVT-LATITUDE                                 
023300         MOVE -71.0589    TO EVT-LONGITUDE                                
023400         GO TO 0220-EXIT                                                  
023500     END-IF.                                                              
023600     PERFORM 0221-CACHE-LOOKUP THRU 0221-EXIT.                            
023700     IF CACHE-FOUND                                                       
023800         GO TO 0220-EXIT                                                  
023900     END-IF.                                                              
024000     PERFORM 0222-CLASSIFY-IP THRU 0222-EXIT.                             
024100     IF WS-IP-IS-PRIVATE-SW = 'Y'                                         
024200         MOVE 'Local'   TO EVT-COUNTRY                                    
024300         MOVE 'Network' TO EVT-REGION                                     
024400         MOVE 'Private' TO EVT-CITY                                       
024500         MOVE ZERO      TO EVT-LATITUDE  EVT-LONGITUDE                    
024600     ELSE                                                                 
024700         PERFORM 0223-GEO-TABLE-SEARCH THRU 0223-EXIT                     
024800     END-IF.                                                              
024900     PERFORM 0224-CACHE-STORE THRU 0224-EXIT.                             
025000 0220-EXIT.                                                               
025100     EXIT.                                                                
025200 0221-CACHE-LOOKUP.                                                       
025300     MOVE 'N' TO WS-CACHE-FOUND-SW.                                       
025400     IF CACHE-CNT = ZERO                                                  
025500         GO TO 0221-EXIT                                                  
025600     END-IF.                                                              
025700     SET CACHE-IDX TO 1.                                                  
025800     SEARCH CACHE-ENTRY                                                   
025900         AT END                                                           
026000             CONTINUE                                                     
026100         WHEN CACHE-IP (CACHE-IDX) = EVT-CLIENT-IP                        
026200             MOVE 'Y' TO WS-CACHE-FOUND-SW                                
026300             MOVE CACHE-COUNTRY (CACHE-IDX)  TO EVT-COUNTRY               
026400             MOVE CACHE-REGION (CACHE-IDX)   TO EVT-REGION                
026500             MOVE CACHE-CITY (CACHE-IDX)     TO EVT-CITY                  
026600             MOVE CACHE-LAT (CACHE-IDX)      TO EVT-LATITUDE              
026700             MOVE CACHE-LON (CACHE-IDX)      TO EVT-LONGITUDE             
026800     END-SEARCH.                                                          
026900 0221-EXIT.                                                               
027000     EXIT.                                                                
027100 0222-CLASSIFY-IP.                                                        
027200     MOVE 'N' TO WS-IP-IS-PRIVATE-SW.                                     
027300     IF EVT-CLIENT-IP = 'N/A' OR EVT-CLIENT-IP = SPACES                   
027400         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
027500         GO TO 0222-EXIT                                                  
027600     END-IF.                                                              
027700     PERFORM 0225-PARSE-OCTETS THRU 0225-EXIT.                            
027800     IF NOT SCN-IP-IS-VALID                                               
027900         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
028000         GO TO 0222-EXIT                                                  
028100     END-IF.                                                              
028200     IF SCN-OCTET-1 = 10                                                  
028300         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
028400     END-IF.                                                              
028500     IF SCN-OCTET-1 = 172 AND SCN-OCTET-2 >= 16                           
028600             AND SCN-OCTET-2 <= 31                                        
028700         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
028800     END-IF.                                                              
028900     IF SCN-OCTET-1 = 192 AND SCN-OCTET-2 = 168                           
029000         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
029100     END-IF.                                                              
029200     IF SCN-OCTET-1 = 127                                                 
029300         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
029400     END-IF.                                                              
029500     IF SCN-OCTET-1 = 169 AND SCN-OCTET-2 = 254                           
029600         MOVE 'Y' TO WS-IP-IS-PRIVATE-SW                                  
029700     END-IF.                                                              
029800 0222-EXIT.                                                               
029900     EXIT.                                                                
030000 TITLE 'DOTTED-QUAD PARSE - SHARED PVASFLD SCAN AREA'.                    
030100 0225-PARSE-OCTETS.                                                       
030200     MOVE 'N' TO SCN-IP-VALID-SW.                                         
030300     MOVE ZERO TO SCN-OCTET-1 SCN-OCTET-2 SCN-OCTET-3 SCN-OCTET-4.        
030400     UNSTRING EVT-CLIENT-IP DELIMITED BY '.'                              
030500         INTO WS-OCT1-TXT WS-OCT2-TXT WS-OCT3-TXT WS-OCT4-TXT             
030600         TALLYING IN SCN-OCTET-CNT                                        
030700     END-UNSTRING.                                                        
030800     IF SCN-OCTET-CNT NOT = 4                                             
030900         GO TO 0225-EXIT                                                  
031000     END-IF.                                                              
031100     IF WS-OCT1-TXT IS NOT NUMERIC OR WS-OCT2-TXT IS NOT NUMERIC          
031200             OR WS-OCT3-TXT IS NOT NUMERIC                                
031300             OR WS-OCT4-TXT IS NOT NUMERIC                                
031400         GO TO 0225-EXIT                                                  
031500     END-IF.                                                              
031600     MOVE WS-OCT1-TXT TO SCN-OCTET-1.                                     
031700     MOVE WS-OCT2-TXT TO SCN-OCTET-2.                                     
031800     MOVE WS-OCT3-TXT TO SCN-OCTET-3.                                     
031900     MOVE WS-OCT4-TXT TO SCN-OCTET-4.                                     
032000     IF SCN-OCTET-1 > 255 OR SCN-OCTET-2 > 255                            
032100             OR SCN-OCTET-3 > 255 OR SCN-OCTET-4 > 255                    
032200         GO TO 0225-EXIT                                                  
032300     END-IF.                                                              
032400     MOVE 'Y' TO SCN-IP-VALID-SW.                                         
032500 0225-EXIT.                                                               
032600     EXIT.                                                                
032700 0223-GEO-TABLE-SEARCH.                                                   
032800     IF NO-GEO-TABLE OR GEO-TBL-CNT = ZERO                                
032900         MOVE 'Unknown' TO EVT-COUNTRY EVT-REGION EVT-CITY                
033000         MOVE ZERO TO EVT-LATITUDE EVT-LONGITUDE                          
033100         GO TO 0223-EXIT                                                  
033200     END-IF.                                                              
033300     SEARCH ALL GEO-TBL-ENTRY                                             
033400         AT END                                                           
033500             MOVE 'Unknown' TO EVT-COUNTRY EVT-REGION EVT-CITY            
033600             MOVE ZERO TO EVT-LATITUDE EVT-LONGITUDE                      
033700         WHEN GEO-TBL-IP (GEO-TBL-IDX) = EVT-CLIENT-IP                    
033800             MOVE GEO-TBL-COUNTRY (GEO-TBL-IDX) TO EVT-COUNTRY            
033900             MOVE GEO-TBL-REGION (GEO-TBL-IDX)  TO EVT-REGION             
034000             MOVE GEO-TBL-CITY (GEO-TBL-IDX)    TO EVT-CITY               
034100             MOVE GEO-TBL-LAT (GEO-TBL-IDX)     TO EVT-LATITUDE           
034200             MOVE GEO-TBL-LON (GEO-TBL-IDX)     TO EVT-LONGITUDE          
034300             IF EVT-COUNTRY = SPACES                                      
034400                 MOVE 'Unknown' TO EVT-COUNTRY                            
034500             END-IF                                                       
034600             IF EVT-REGION = SPACES                                       
034700                 MOVE 'Unknown' TO EVT-REGION                             
034800             END-IF                                                       
034900             IF EVT-CITY = SPACES                                         
035000                 MOVE 'Unknown' TO EVT-CITY                               
035100             END-IF                                                       
035200     END-SEARCH.                                                          
035300 0223-EXIT.                                                               
035400     EXIT.                                                                
035500 0224-CACHE-STORE.                                                        
035600     IF CACHE-CNT >= 4000                                                 
035700         GO TO 0224-EXIT                                                  
035800     END-IF.                                                              
035900     ADD 1 TO CACHE-CNT.                                                  
036000     SET CACHE-IDX TO CACHE-CNT.                                          
036100     MOVE EVT-CLIENT-IP TO CACHE-IP (CACHE-IDX).                          
036200     MOVE EVT-COUNTRY   TO CACHE-COUNTRY (CACHE-IDX).                     
036300     MOVE EVT-REGION    TO CACHE-REGION (CACHE-IDX).                      
036400     MOVE EVT-CITY      TO CACHE-CITY (CACHE-IDX).                        
036500     MOVE EVT-LATITUDE  TO CACHE-LAT (CACHE-IDX).                         
036600     MOVE EVT-LONGITUDE TO CACHE-LON (CACHE-IDX).                         
036700 0224-EXIT.                                                               
036800     EXIT.                                                                
036900 TITLE 'END OF RUN TOTALS'.                                               
037000 0900-TERMINATE.                                                          
037100     CLOSE AUDIT-IN TIMELINE-OUT.                                         
037200     MOVE WS-READ-CNT  TO CTL-READ-COUNT.                                 
037300     MOVE WS-SKIP-CNT  TO CTL-SKIP-COUNT.                                 
037400     MOVE WS-VALID-CNT TO CTL-VALID-COUNT.                                
037500     MOVE SPACES TO CTL-FILLER.                                           
037600     WRITE PVA-CTL-RECORD.                                                
037700     CLOSE PARSECTL.                                                      
037800     IF WS-VALID-CNT = ZERO                                               
037900         DISPLAY 'PVAPARSE - NO VALID DATA - RUN TERMINATED'              
038000     ELSE                                                                 
038100         DISPLAY 'PVAPARSE - RECORDS READ    ' WS-READ-CNT                
038200         DISPLAY 'PVAPARSE - RECORDS SKIPPED ' WS-SKIP-CNT                
038300         DISPLAY 'PVAPARSE - RECORDS WRITTEN ' WS-VALID-CNT               
038400     END-IF.                                                              
038500 0900-EXIT.                                                               
038600     EXIT.                                                                
