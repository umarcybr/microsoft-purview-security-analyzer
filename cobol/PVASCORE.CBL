000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                              
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. PVASCORE.                                                    
000400 AUTHOR. R WYSOCKI.                                                       
000500 INSTALLATION. COMMONWEALTH TRUST COMPANY - BOSTON MA.                    
000600 DATE-WRITTEN. 03 MAR 90.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY. COMMONWEALTH TRUST COMPANY - INTERNAL USE ONLY.                
000900*****************************************************************         
001000* PVASCORE MAKES A PRELIMINARY PASS OVER THE ENRICHED TIMELINE TO         
001100* COUNT PER-IP OCCURRENCES AND DISTINCT COUNTRIES (NEEDED BY THE          
001200* IP-PATTERN FILTER), THEN A MAIN PASS THAT SCORES EACH EVENT'S           
001300* RISK LEVEL, CLASSIFIES ITS ANOMALY TYPE(S), APPLIES THE RUN'S           
001400* FILTER CONFIGURATION AND WRITES THE SURVIVORS TO FILTER-OUT.            
001500*                                                                         
001600* CHANGE LOG.                                                             
001700* 03 MAR 90  RJW  ORIG  WRITTEN TO SCORE OVERNIGHT BATCH TRANSFER         
001800*                       REQUESTS FOR THE FRAUD REVIEW QUEUE.              
001900* 14 NOV 91  RJW  PR112 ADDED THE WEEKDAY/OFF-HOURS CONTRIBUTION          
002000*                       USING A ZELLER CONGRUENCE DAY-OF-WEEK CALC        
002100*                       (NO CALENDAR TABLE MAINTENANCE REQUIRED).         
002200* 08 AUG 94  MAO  PR165 ADDED THE ANOMALY-TYPE CLASSIFICATION             
002300*                       FOR THE QUARTERLY EXAMINER REPORT.                
002400* 22 MAY 97  RJW  PR205 ADDED THE FILTER ENGINE (RISK LEVEL,              
002500*                       TYPE, COUNTRY, TIME WINDOW, IP PATTERN).          
002600* 21 SEP 98  RJW  Y2K01 CENTURY WINDOWING REMOVED FROM THE ZELLER         
002700*                       CALC -- CCYY CARRIED IN FULL THROUGHOUT.          
002800* 14 JAN 99  RJW  Y2K02 Y2K CERTIFICATION SIGN-OFF.                       
002900* 11 OCT 12  TLN  PR361 REWORKED THE COUNTRY-CODE TABLE TO MATCH          
003000*                       THE NEW CORRESPONDENT-BANKING COUNTRY LIST        
003100* 06 FEB 24  RDW  SEC4410 RETARGETED AT THE CLOUD AUDIT EVENT             
003200*                       FEED -- RISK POINTS AND FILTER RULES PER          
003300*                       THE SECURITY OFFICE'S 2024 SCORING RULES.         
003400* 10 AUG 26  MAO  SEC4488 CUSTOM-RANGE TIME FILTER WAS COMPARING          
003500*                       ON THE HOUR ALONE -- FOLDED THE MINUTE            
003600*                       INTO THE COMPARE VALUE.  ALSO STOPPED THE         
003700*                       FAILED-AUTHENTICATION SCAN FROM SKIPPING          
003800*                       THE PRIVILEGE-ESCALATION SCAN -- AN EVENT         
003900*                       CAN CARRY BOTH LABELS.                            
004000* 10 AUG 26  MAO  SEC4491 GEOGRAPHIC ANOMALY TEST WAS KEYED OFF           
004100*                       EVT-ANOM-FLAG, WHICH THE FEED NEVER SETS.         
004200*                       ADDED 0205-RE-DERIVE-FLAG TO RECOMPUTE THE        
004300*                       U2 FLAG LOCALLY, SAME AS PVASTATS DOES.           
004400* 10 AUG 26  MAO  SEC4493 EVT-ANOM-SLOT WAS 20 BYTES/4 DEEP --            
004500*                       TWO LABELS WERE TRUNCATED AND A FIFTH             
004600*                       LABEL HAD NOWHERE TO GO.  PVAENRR WIDENED         
004700*                       TO 23 BYTES/5 SLOTS.  ADDED 0244-BUILD-           
004800*                       ANOM-STRING TO COMMA-JOIN THE LABELS INTO         
004900*                       EVT-ANOM-TYPES AS THE SPEC REQUIRES,              
005000*                       INSTEAD OF LEAVING FOUR PADDED SLOTS.             
005100*                       FILTER-RECORD WIDENED 288 TO 323 BYTES.           
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-370.                                                
005600 OBJECT-COMPUTER. IBM-370.                                                
005700 SPECIAL-NAMES.                                                           
005800     UPSI-0 ON PVA-TRACE-ON                                               
005900            OFF PVA-TRACE-OFF.                                            
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT TIMELINE-IN  ASSIGN TO TIMELINE                               
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS IS WS-TLN-STATUS.                                 
006500     SELECT FILTER-OUT   ASSIGN TO FILTOUT                                
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS IS WS-FLT-STATUS.                                 
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  TIMELINE-IN                                                          
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY PVAENRR.                                                        
007300 FD  FILTER-OUT                                                           
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  FILTER-RECORD                PIC X(323).                             
007600 WORKING-STORAGE SECTION.                                                 
007700 77  WS-TLN-STATUS                PIC XX  VALUE '00'.                     
007800 77  WS-FLT-STATUS                PIC XX  VALUE '00'.                     
007900 77  WS-TLN-EOF-SW                PIC X   VALUE 'N'.                      
008000     88  TIMELINE-EOF                      VALUE 'Y'.                     
008100 77  WS-IP-IDX-SW                 PIC X   VALUE 'N'.                      
008200     88  IP-ROW-FOUND                      VALUE 'Y'.                     
008300 77  WS-CTY-IDX-SW                PIC X   VALUE 'N'.                      
008400     88  CTY-ROW-FOUND                     VALUE 'Y'.                     
008500 77  WS-HOUR                      PIC 99  COMP.                           
008600 77  WS-MINUTE                    PIC 99  COMP.                           
008700 77  WS-ZLR-MONTH                 PIC S9(3)  COMP.                        
008800 77  WS-ZLR-YEAR                  PIC S9(5)  COMP.                        
008900 77  WS-ZLR-DAY                   PIC S9(3)  COMP.                        
009000 77  WS-ZLR-K                     PIC S9(5)  COMP.                        
009100 77  WS-ZLR-J                     PIC S9(5)  COMP.                        
009200 77  WS-ZLR-TERM1                 PIC S9(5)  COMP.                        
009300 77  WS-ZLR-H                     PIC S9(5)  COMP.                        
009400 77  WS-WEEKDAY-ISO                PIC S9(5)  COMP.                       
009500     88  WS-IS-WEEKEND                     VALUE 5 THRU 6.                
009600 77  WS-SCORE                     PIC S9(3)  COMP.                        
009700 77  WS-KEEP-SW                   PIC X   VALUE 'Y'.                      
009800     88  EVENT-KEEPS                       VALUE 'Y'.                     
009900 77  WS-ANOM-CNT                  PIC 9  COMP.                            
010000 77  WS-SUB                       PIC 9(3)  COMP.                         
010100 77  WS-SCAN-CNT                  PIC 9(3)  COMP.                         
010200 77  WS-SUB2                      PIC 9(3)  COMP.                         
010300*    U6 SLOT-TO-COMMA-STRING WORK AREA -- EVT-ANOM-TYPES ON THE           
010400*    RECORD ITSELF (SEE PVAENRR) IS THE SPEC'D COMMA-JOINED               
010500*    LABEL LIST; EVT-ANOM-SLOT IS ONLY THIS PROGRAM'S WORK VIEW           
010600*    FOR BUILDING AND FILTER-MATCHING ONE LABEL AT A TIME.                
010700 77  WS-ANOM-JOIN                 PIC X(115).                             
010800 77  WS-JOIN-PTR                  PIC 9(3)  COMP.                         
010900 77  WS-SLOT-LEN                  PIC 99  COMP.                           
011000 77  WS-CHAR-POS                  PIC 99  COMP.                           
011100*    U2 FLAG RE-DERIVED LOCALLY EACH EVENT -- EVT-ANOM-FLAG ON THE        
011200*    TIMELINE RECORD ITSELF IS NEVER SET BY PVAPARSE, SO PVASCORE         
011300*    CANNOT TRUST IT (SEE PVASTATS 0155-RE-DERIVE-FLAGS FOR THE           
011400*    SAME HOUSE PATTERN).                                                 
011500 77  WS-EVT-ANOM-SW                PIC X   VALUE 'N'.                     
011600     88  WS-EVT-IS-ANOM                    VALUE 'Y'.                     
011700 77  WS-TRUSTED-IP                 PIC X(15)                              
011800     VALUE '192.168.1.160'.                                               
011900*    PRELIMINARY-PASS IP/COUNTRY OCCURRENCE TABLE -- SUPPORTS THE         
012000*    U7 IP-PATTERN FILTER (FIRST-TIME, SINGLE-USE, FREQUENT AND           
012100*    CROSS-COUNTRY IP TESTS).                                             
012200 01  PVA-IP-OCCUR-TABLE.                                                  
012300     05  IOT-CNT                  PIC 9(5)  COMP  VALUE ZERO.             
012400     05  IOT-ENTRY  OCCURS 5000 TIMES  INDEXED BY IOT-IDX.                
012500         10  IOT-IP                PIC X(15).                             
012600         10  IOT-OCC-COUNT         PIC 9(7)  COMP.                        
012700         10  IOT-CTY-CNT           PIC 9(2)  COMP.                        
012800         10  IOT-CTY-TBL  OCCURS 10 TIMES  INDEXED BY IOT-CTY-IDX.        
012900             15  IOT-CTY           PIC X(7).                              
013000*    FILTER RUN CONFIGURATION -- SHOP-MAINTAINED, RESET PER RUN BY        
013100*    THE ON-CALL SECURITY ANALYST (SEE OPS RUNBOOK PVA-100).              
013200 01  PVA-FILTER-CONFIG.                                                   
013300     05  FLT-RISK-LEVEL-CNT        PIC 9  COMP  VALUE 0.                  
013400     05  FLT-RISK-LEVEL-TBL  OCCURS 3 TIMES.                              
013500         10  FLT-RISK-LEVEL        PIC X(6).                              
013600     05  FLT-ANOM-TYPE-CNT         PIC 9  COMP  VALUE 0.                  
013700     05  FLT-ANOM-TYPE-TBL  OCCURS 5 TIMES.                               
013800         10  FLT-ANOM-TYPE         PIC X(24).                             
013900     05  FLT-EXCL-CTY-CNT          PIC 9  COMP  VALUE 0.                  
014000     05  FLT-EXCL-CTY-TBL  OCCURS 10 TIMES.                               
014100         10  FLT-EXCL-CTY          PIC X(7).                              
014200     05  FLT-TIME-FILTER-TYPE      PIC X(24)  VALUE SPACES.               
014300     05  FLT-CUST-START            PIC 9(4)  VALUE ZERO.                  
014400     05  FLT-CUST-END              PIC 9(4)  VALUE ZERO.                  
014500     05  FLT-IP-FIRST-TIME-SW      PIC X  VALUE 'N'.                      
014600     05  FLT-IP-SINGLE-USE-SW      PIC X  VALUE 'N'.                      
014700     05  FLT-IP-FREQUENT-SW        PIC X  VALUE 'N'.                      
014800     05  FLT-IP-CROSS-CTRY-SW      PIC X  VALUE 'N'.                      
014900 PROCEDURE DIVISION.                                                      
015000 TITLE 'PVASCORE - MAIN LINE'.                                            
015100 0000-MAINLINE.                                                           
015200     PERFORM 0110-COUNT-IP-OCCURS THRU 0110-EXIT.                         
015300     PERFORM 0200-SCORING-PASS THRU 0200-EXIT.                            
015400     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
015500     STOP RUN.                                                            
015600 TITLE 'PRELIMINARY PASS - IP OCCURRENCE AND COUNTRY COUNTS'.             
015700 0110-COUNT-IP-OCCURS.                                                    
015800     OPEN INPUT TIMELINE-IN.                                              
015900     PERFORM 0120-READ-TIMELINE-1 THRU 0120-EXIT                          
016000         UNTIL TIMELINE-EOF.                                              
016100     CLOSE TIMELINE-IN.                                                   
016200 0110-EXIT.                                                               
016300     EXIT.                                                                
016400 0120-READ-TIMELINE-1.                                                    
016500     READ TIMELINE-IN                                                     
016600         AT END                                                           
016700             MOVE 'Y' TO WS-TLN-EOF-SW                                    
016800             GO TO 0120-EXIT                                              
016900     END-READ.                                                            
017000     PERFORM 0130-FIND-OR-ADD-IP-ROW THRU 0130-EXIT.                      
017100     PERFORM 0140-FIND-OR-ADD-CTY THRU 0140-EXIT.                         
017200 0120-EXIT.                                                               
017300     EXIT.                                                                
017400 0130-FIND-OR-ADD-IP-ROW.                                                 
017500     MOVE 'N' TO WS-IP-IDX-SW.                                            
017600     IF IOT-CNT = ZERO                                                    
017700         GO TO 0130-ADD-ROW                                               
017800     END-IF.                                                              
017900     SET IOT-IDX TO 1.                                                    
018000     SEARCH IOT-ENTRY                                                     
018100         AT END                                                           
018200             CONTINUE                                                     
018300         WHEN IOT-IP (IOT-IDX) = EVT-CLIENT-IP                            
018400             MOVE 'Y' TO WS-IP-IDX-SW                                     
018500     END-SEARCH.                                                          
018600     IF IP-ROW-FOUND                                                      
018700         ADD 1 TO IOT-OCC-COUNT (IOT-IDX)                                 
018800         GO TO 0130-EXIT                                                  
018900     END-IF.                                                              
019000 0130-ADD-ROW.                                                            
019100     IF IOT-CNT >= 5000                                                   
019200         GO TO 0130-EXIT                                                  
019300     END-IF.                                                              
019400     ADD 1 TO IOT-CNT.                                                    
019500     SET IOT-IDX TO IOT-CNT.                                              
019600     MOVE EVT-CLIENT-IP TO IOT-IP (IOT-IDX).                              
019700     MOVE 1 TO IOT-OCC-COUNT (IOT-IDX).                                   
019800     MOVE ZERO TO IOT-CTY-CNT (IOT-IDX).                                  
019900 0130-EXIT.                                                               
020000     EXIT.                                                                
020100 0140-FIND-OR-ADD-CTY.                                                    
020200     MOVE 'N' TO WS-CTY-IDX-SW.                                           
020300     IF IOT-CTY-CNT (IOT-IDX) = ZERO                                      
020400         GO TO 0140-ADD-CTY                                               
020500     END-IF.                                                              
020600     SET IOT-CTY-IDX TO 1.                                                
020700     SEARCH IOT-CTY-TBL (IOT-IDX)                                         
020800         AT END                                                           
020900             CONTINUE                                                     
021000         WHEN IOT-CTY (IOT-IDX IOT-CTY-IDX) = EVT-COUNTRY                 
021100             MOVE 'Y' TO WS-CTY-IDX-SW                                    
021200     END-SEARCH.                                                          
021300     IF CTY-ROW-FOUND                                                     
021400         GO TO 0140-EXIT                                                  
021500     END-IF.                                                              
021600 0140-ADD-CTY.                                                            
021700     IF IOT-CTY-CNT (IOT-IDX) >= 10                                       
021800         GO TO 0140-EXIT                                                  
021900     END-IF.                                                              
022000     ADD 1 TO IOT-CTY-CNT (IOT-IDX).                                      
022100     SET IOT-CTY-IDX TO IOT-CTY-CNT (IOT-IDX).                            
022200     MOVE EVT-COUNTRY TO IOT-CTY (IOT-IDX IOT-CTY-IDX).                   
022300 0140-EXIT.                                                               
022400     EXIT.                                                                
022500 TITLE 'MAIN PASS - SCORE, CLASSIFY AND FILTER'.                          
022600 0200-SCORING-PASS.                                                       
022700     OPEN INPUT TIMELINE-IN.                                              
022800     OPEN OUTPUT FILTER-OUT.                                              
022900     MOVE 'N' TO WS-TLN-EOF-SW.                                           
023000     PERFORM 0201-READ-TIMELINE-2 THRU 0201-EXIT                          
023100         UNTIL TIMELINE-EOF.                                              
023200     CLOSE TIMELINE-IN FILTER-OUT.                                        
023300 0200-EXIT.                                                               
023400     EXIT.                                                                
023500 0201-READ-TIMELINE-2.                                                    
023600     READ TIMELINE-IN                                                     
023700         AT END                                                           
023800             MOVE 'Y' TO WS-TLN-EOF-SW                                    
023900             GO TO 0201-EXIT                                              
024000     END-READ.                                                            
024100     PERFORM 0203-COMPUTE-WEEKDAY THRU 0203-EXIT.                         
024200     PERFORM 0205-RE-DERIVE-FLAG THRU 0205-EXIT.                          
024300     PERFORM 0210-SCORE-GEOGRAPHY THRU 0210-EXIT.                         
024400     PERFORM 0220-SCORE-OPERATION THRU 0220-EXIT.                         
024500     PERFORM 0230-SCORE-TIME THRU 0230-EXIT.                              
024600     PERFORM 0235-SET-RISK-LEVEL THRU 0235-EXIT.                          
024700     PERFORM 0240-CLASSIFY-ANOMALY THRU 0240-EXIT.                        
024800     PERFORM 0250-APPLY-FILTERS THRU 0250-EXIT.                           
024900     IF EVENT-KEEPS                                                       
025000         PERFORM 0244-BUILD-ANOM-STRING THRU 0244-EXIT                    
025100         WRITE FILTER-RECORD FROM PVA-ENR-RECORD                          
025200     END-IF.                                                              
025300 0201-EXIT.                                                               
025400     EXIT.                                                                
025500 TITLE 'WEEKDAY - ZELLER CONGRUENCE (ISO MONDAY=0 ... SUNDAY=6)'.         
025600 0203-COMPUTE-WEEKDAY.                                                    
025700     MOVE EVT-DATE-DD TO WS-ZLR-DAY.                                      
025800     IF EVT-DATE-MM < 03                                                  
025900         COMPUTE WS-ZLR-MONTH = EVT-DATE-MM + 12                          
026000         COMPUTE WS-ZLR-YEAR = EVT-DATE-CCYY - 1                          
026100     ELSE                                                                 
026200         MOVE EVT-DATE-MM TO WS-ZLR-MONTH                                 
026300         MOVE EVT-DATE-CCYY TO WS-ZLR-YEAR                                
026400     END-IF.                                                              
026500     DIVIDE WS-ZLR-YEAR BY 100 GIVING WS-ZLR-J                            
026600         REMAINDER WS-ZLR-K.                                              
026700     COMPUTE WS-ZLR-TERM1 =                                               
026800         (13 * (WS-ZLR-MONTH + 1)) / 5.                                   
026900     COMPUTE WS-ZLR-H =                                                   
027000         700 + WS-ZLR-DAY + WS-ZLR-TERM1 + WS-ZLR-K                       
027100         + (WS-ZLR-K / 4) + (WS-ZLR-J / 4)                                
027200         - (2 * WS-ZLR-J).                                                
027300     DIVIDE WS-ZLR-H BY 7 GIVING WS-SUB                                   
027400         REMAINDER WS-ZLR-H.                                              
027500     COMPUTE WS-WEEKDAY-ISO = (WS-ZLR-H + 5).                             
027600     DIVIDE WS-WEEKDAY-ISO BY 7 GIVING WS-SUB                             
027700         REMAINDER WS-WEEKDAY-ISO.                                        
027800 0203-EXIT.                                                               
027900     EXIT.                                                                
028000 TITLE 'RE-DERIVE THE U2 ANOMALOUS-IP FLAG FOR THIS EVENT'.               
028100 0205-RE-DERIVE-FLAG.                                                     
028200     IF EVT-CLIENT-IP = WS-TRUSTED-IP                                     
028300         MOVE 'N' TO WS-EVT-ANOM-SW                                       
028400     ELSE                                                                 
028500         IF EVT-COUNTRY NOT = 'US'                                        
028600                 OR EVT-REGION NOT = 'Massachusetts'                      
028700             MOVE 'Y' TO WS-EVT-ANOM-SW                                   
028800         ELSE                                                             
028900             MOVE 'N' TO WS-EVT-ANOM-SW                                   
029000         END-IF                                                           
029100     END-IF.                                                              
029200 0205-EXIT.                                                               
029300     EXIT.                                                                
029400 TITLE 'U5 - GEOGRAPHIC CONTRIBUTION'.                                    
029500 0210-SCORE-GEOGRAPHY.                                                    
029600     MOVE ZERO TO WS-SCORE.                                               
029700     IF EVT-COUNTRY = 'Unknown' OR EVT-COUNTRY = 'CN'                     
029800             OR EVT-COUNTRY = 'RU' OR EVT-COUNTRY = 'KP'                  
029900             OR EVT-COUNTRY = 'IR'                                        
030000         ADD 3 TO WS-SCORE                                                
030100         GO TO 0210-EXIT                                                  
030200     END-IF.                                                              
030300     IF EVT-COUNTRY = 'US' OR EVT-COUNTRY = 'CA'                          
030400             OR EVT-COUNTRY = 'GB' OR EVT-COUNTRY = 'DE'                  
030500             OR EVT-COUNTRY = 'FR' OR EVT-COUNTRY = 'AU'                  
030600             OR EVT-COUNTRY = 'JP'                                        
030700         GO TO 0210-EXIT                                                  
030800     END-IF.                                                              
030900     ADD 2 TO WS-SCORE.                                                   
031000 0210-EXIT.                                                               
031100     EXIT.                                                                
031200 TITLE 'U5 - OPERATION CONTRIBUTION'.                                     
031300 0220-SCORE-OPERATION.                                                    
031400     IF EVT-OPERATION = 'SoftDelete'                                      
031500             OR EVT-OPERATION = 'MoveToDeletedItems'                      
031600             OR EVT-OPERATION = 'UserLoginFailed'                         
031700             OR EVT-OPERATION = 'PasswordReset'                           
031800         ADD 3 TO WS-SCORE                                                
031900         GO TO 0220-EXIT                                                  
032000     END-IF.                                                              
032100     IF EVT-OPERATION = 'FileAccessed'                                    
032200             OR EVT-OPERATION = 'FileModified'                            
032300             OR EVT-OPERATION = 'UserLogin'                               
032400         ADD 1 TO WS-SCORE                                                
032500     END-IF.                                                              
032600 0220-EXIT.                                                               
032700     EXIT.                                                                
032800 TITLE 'U5 - TIME CONTRIBUTION'.                                          
032900 0230-SCORE-TIME.                                                         
033000     MOVE EVT-TIME-HH TO WS-HOUR.                                         
033100     MOVE EVT-TIME-MM TO WS-MINUTE.                                       
033200     IF WS-HOUR < 8 OR WS-HOUR > 18                                       
033300         ADD 1 TO WS-SCORE                                                
033400     END-IF.                                                              
033500     IF WS-IS-WEEKEND                                                     
033600         ADD 1 TO WS-SCORE                                                
033700     END-IF.                                                              
033800 0230-EXIT.                                                               
033900     EXIT.                                                                
034000 TITLE 'U5 - RISK LEVEL MAPPING'.                                         
034100 0235-SET-RISK-LEVEL.                                                     
034200     IF WS-SCORE >= 5                                                     
034300         MOVE 'High' TO EVT-RISK-LEVEL                                    
034400     ELSE                                                                 
034500         IF WS-SCORE >= 2                                                 
034600             MOVE 'Medium' TO EVT-RISK-LEVEL                              
034700         ELSE                                                             
034800             MOVE 'Low' TO EVT-RISK-LEVEL                                 
034900         END-IF                                                           
035000     END-IF.                                                              
035100 0235-EXIT.                                                               
035200     EXIT.                                                                
035300 TITLE 'U6 - ANOMALY-TYPE CLASSIFICATION'.                                
035400 0240-CLASSIFY-ANOMALY.                                                   
035500     MOVE SPACES TO EVT-ANOM-TYPES.                                       
035600     MOVE ZERO TO WS-ANOM-CNT.                                            
035700     IF EVT-COUNTRY NOT = 'US' AND EVT-COUNTRY NOT = 'Local'              
035800             AND WS-EVT-IS-ANOM                                           
035900         ADD 1 TO WS-ANOM-CNT                                             
036000         MOVE 'Geographic Anomaly' TO EVT-ANOM-SLOT (WS-ANOM-CNT)         
036100     END-IF.                                                              
036200     IF WS-HOUR < 6 OR WS-HOUR > 22                                       
036300         ADD 1 TO WS-ANOM-CNT                                             
036400         MOVE 'Time Anomaly' TO EVT-ANOM-SLOT (WS-ANOM-CNT)               
036500     ELSE                                                                 
036600         IF WS-IS-WEEKEND                                                 
036700             ADD 1 TO WS-ANOM-CNT                                         
036800             MOVE 'Time Anomaly' TO EVT-ANOM-SLOT (WS-ANOM-CNT)           
036900         END-IF                                                           
037000     END-IF.                                                              
037100     IF EVT-OPERATION = 'SoftDelete'                                      
037200             OR EVT-OPERATION = 'MoveToDeletedItems'                      
037300             OR EVT-OPERATION = 'PasswordReset'                           
037400         ADD 1 TO WS-ANOM-CNT                                             
037500         MOVE 'Access Pattern Anomaly'                                    
037600             TO EVT-ANOM-SLOT (WS-ANOM-CNT)                               
037700     END-IF.                                                              
037800     PERFORM 0241-SCAN-OPERATION-TEXT THRU 0241-EXIT.                     
037900     IF WS-ANOM-CNT = ZERO                                                
038000         MOVE 'General Anomaly' TO EVT-ANOM-SLOT (1)                      
038100     END-IF.                                                              
038200 0240-EXIT.                                                               
038300     EXIT.                                                                
038400 0241-SCAN-OPERATION-TEXT.                                                
038500     MOVE ZERO TO WS-SCAN-CNT.                                            
038600     INSPECT EVT-OPERATION TALLYING WS-SCAN-CNT                           
038700         FOR ALL 'Failed'.                                                
038800     IF WS-SCAN-CNT > ZERO                                                
038900         ADD 1 TO WS-ANOM-CNT                                             
039000         MOVE 'Failed Authentication'                                     
039100             TO EVT-ANOM-SLOT (WS-ANOM-CNT)                               
039200         GO TO 0241-CHECK-ESCALATION                                      
039300     END-IF.                                                              
039400     MOVE ZERO TO WS-SCAN-CNT.                                            
039500     INSPECT EVT-OPERATION TALLYING WS-SCAN-CNT                           
039600         FOR ALL 'Denied'.                                                
039700     IF WS-SCAN-CNT > ZERO                                                
039800         ADD 1 TO WS-ANOM-CNT                                             
039900         MOVE 'Failed Authentication'                                     
040000             TO EVT-ANOM-SLOT (WS-ANOM-CNT)                               
040100     END-IF.                                                              
040200 0241-CHECK-ESCALATION.                                                   
040300     PERFORM 0242-SCAN-ESCALATION THRU 0242-EXIT.                         
040400 0241-EXIT.                                                               
040500     EXIT.                                                                
040600 0242-SCAN-ESCALATION.                                                    
040700     MOVE ZERO TO WS-SCAN-CNT.                                            
040800     INSPECT EVT-OPERATION TALLYING WS-SCAN-CNT                           
040900         FOR ALL 'Admin'.                                                 
041000     IF WS-SCAN-CNT > ZERO                                                
041100         ADD 1 TO WS-ANOM-CNT                                             
041200         MOVE 'Privilege Escalation'                                      
041300             TO EVT-ANOM-SLOT (WS-ANOM-CNT)                               
041400         GO TO 0242-EXIT                                                  
041500     END-IF.                                                              
041600     MOVE ZERO TO WS-SCAN-CNT.                                            
041700     INSPECT EVT-OPERATION TALLYING WS-SCAN-CNT                           
041800         FOR ALL 'Elevate'.                                               
041900     IF WS-SCAN-CNT > ZERO                                                
042000         ADD 1 TO WS-ANOM-CNT                                             
042100         MOVE 'Privilege Escalation'                                      
042200             TO EVT-ANOM-SLOT (WS-ANOM-CNT)                               
042300         GO TO 0242-EXIT                                                  
042400     END-IF.                                                              
042500     MOVE ZERO TO WS-SCAN-CNT.                                            
042600     INSPECT EVT-OPERATION TALLYING WS-SCAN-CNT                           
042700         FOR ALL 'Grant'.                                                 
042800     IF WS-SCAN-CNT > ZERO                                                
042900         ADD 1 TO WS-ANOM-CNT                                             
043000         MOVE 'Privilege Escalation'                                      
043100             TO EVT-ANOM-SLOT (WS-ANOM-CNT)                               
043200     END-IF.                                                              
043300 0242-EXIT.                                                               
043400     EXIT.                                                                
043500 TITLE 'U6 - COMMA-JOIN THE ANOMALY LABELS FOR THE OUTPUT RECORD'.        
043600 0244-BUILD-ANOM-STRING.                                                  
043700     MOVE SPACES TO WS-ANOM-JOIN.                                         
043800     MOVE 1 TO WS-JOIN-PTR.                                               
043900     MOVE 1 TO WS-SUB.                                                    
044000 0244-LOOP.                                                               
044100     IF WS-SUB > WS-ANOM-CNT                                              
044200         GO TO 0244-DONE                                                  
044300     END-IF.                                                              
044400     IF WS-SUB > 1                                                        
044500         STRING ',' DELIMITED BY SIZE                                     
044600             INTO WS-ANOM-JOIN                                            
044700             WITH POINTER WS-JOIN-PTR                                     
044800     END-IF.                                                              
044900     PERFORM 0246-FIND-SLOT-LEN THRU 0246-EXIT.                           
045000     IF WS-SLOT-LEN > ZERO                                                
045100         STRING EVT-ANOM-SLOT (WS-SUB) (1:WS-SLOT-LEN)                    
045200                 DELIMITED BY SIZE                                        
045300             INTO WS-ANOM-JOIN                                            
045400             WITH POINTER WS-JOIN-PTR                                     
045500     END-IF.                                                              
045600     ADD 1 TO WS-SUB.                                                     
045700     GO TO 0244-LOOP.                                                     
045800 0244-DONE.                                                               
045900     MOVE WS-ANOM-JOIN TO EVT-ANOM-TYPES.                                 
046000 0244-EXIT.                                                               
046100     EXIT.                                                                
046200 0246-FIND-SLOT-LEN.                                                      
046300     MOVE 23 TO WS-CHAR-POS.                                              
046400 0246-LOOP.                                                               
046500     IF WS-CHAR-POS = ZERO                                                
046600         GO TO 0246-DONE                                                  
046700     END-IF.                                                              
046800     IF EVT-ANOM-SLOT (WS-SUB) (WS-CHAR-POS:1) NOT = SPACE                
046900         GO TO 0246-DONE                                                  
047000     END-IF.                                                              
047100     SUBTRACT 1 FROM WS-CHAR-POS.                                         
047200     GO TO 0246-LOOP.                                                     
047300 0246-DONE.                                                               
047400     MOVE WS-CHAR-POS TO WS-SLOT-LEN.                                     
047500 0246-EXIT.                                                               
047600     EXIT.                                                                
047700 TITLE 'U7 - APPLY THE RUN FILTER CONFIGURATION'.                         
047800 0250-APPLY-FILTERS.                                                      
047900     MOVE 'Y' TO WS-KEEP-SW.                                              
048000     PERFORM 0251-APPLY-RISK-FILTER THRU 0251-EXIT.                       
048100     IF NOT EVENT-KEEPS                                                   
048200         GO TO 0250-EXIT                                                  
048300     END-IF.                                                              
048400     PERFORM 0252-APPLY-ANOM-FILTER THRU 0252-EXIT.                       
048500     IF NOT EVENT-KEEPS                                                   
048600         GO TO 0250-EXIT                                                  
048700     END-IF.                                                              
048800     PERFORM 0253-APPLY-CTRY-FILTER THRU 0253-EXIT.                       
048900     IF NOT EVENT-KEEPS                                                   
049000         GO TO 0250-EXIT                                                  
049100     END-IF.                                                              
049200     PERFORM 0254-APPLY-TIME-FILTER THRU 0254-EXIT.                       
049300     IF NOT EVENT-KEEPS                                                   
049400         GO TO 0250-EXIT                                                  
049500     END-IF.                                                              
049600     PERFORM 0255-APPLY-IP-FILTER THRU 0255-EXIT.                         
049700 0250-EXIT.                                                               
049800     EXIT.                                                                
049900 0251-APPLY-RISK-FILTER.                                                  
050000     IF FLT-RISK-LEVEL-CNT = ZERO                                         
050100         GO TO 0251-EXIT                                                  
050200     END-IF.                                                              
050300     MOVE 'N' TO WS-KEEP-SW.                                              
050400     PERFORM 0251A-CHECK-RISK THRU 0251A-EXIT                             
050500         VARYING WS-SUB FROM 1 BY 1                                       
050600         UNTIL WS-SUB > FLT-RISK-LEVEL-CNT.                               
050700 0251-EXIT.                                                               
050800     EXIT.                                                                
050900 0251A-CHECK-RISK.                                                        
051000     IF EVT-RISK-LEVEL = FLT-RISK-LEVEL (WS-SUB)                          
051100         MOVE 'Y' TO WS-KEEP-SW                                           
051200     END-IF.                                                              
051300 0251A-EXIT.                                                              
051400     EXIT.                                                                
051500 0252-APPLY-ANOM-FILTER.                                                  
051600     IF FLT-ANOM-TYPE-CNT = ZERO                                          
051700         GO TO 0252-EXIT                                                  
051800     END-IF.                                                              
051900     MOVE 'N' TO WS-KEEP-SW.                                              
052000     PERFORM 0252A-CHECK-ONE-TYPE THRU 0252A-EXIT                         
052100         VARYING WS-SUB FROM 1 BY 1                                       
052200         UNTIL WS-SUB > FLT-ANOM-TYPE-CNT.                                
052300 0252-EXIT.                                                               
052400     EXIT.                                                                
052500 0252A-CHECK-ONE-TYPE.                                                    
052600     PERFORM 0252B-CHECK-ONE-SLOT THRU 0252B-EXIT                         
052700         VARYING WS-SUB2 FROM 1 BY 1                                      
052800         UNTIL WS-SUB2 > 4.                                               
052900 0252A-EXIT.                                                              
053000     EXIT.                                                                
053100 0252B-CHECK-ONE-SLOT.                                                    
053200     IF EVT-ANOM-SLOT (WS-SUB2) = FLT-ANOM-TYPE (WS-SUB)                  
053300         MOVE 'Y' TO WS-KEEP-SW                                           
053400     END-IF.                                                              
053500 0252B-EXIT.                                                              
053600     EXIT.                                                                
053700 0253-APPLY-CTRY-FILTER.                                                  
053800     IF FLT-EXCL-CTY-CNT = ZERO                                           
053900         GO TO 0253-EXIT                                                  
054000     END-IF.                                                              
054100     PERFORM 0253A-CHECK-CTRY THRU 0253A-EXIT                             
054200         VARYING WS-SUB FROM 1 BY 1                                       
054300         UNTIL WS-SUB > FLT-EXCL-CTY-CNT.                                 
054400 0253-EXIT.                                                               
054500     EXIT.                                                                
054600 0253A-CHECK-CTRY.                                                        
054700     IF EVT-COUNTRY = FLT-EXCL-CTY (WS-SUB)                               
054800         MOVE 'N' TO WS-KEEP-SW                                           
054900     END-IF.                                                              
055000 0253A-EXIT.                                                              
055100     EXIT.                                                                
055200 0254-APPLY-TIME-FILTER.                                                  
055300     IF FLT-TIME-FILTER-TYPE = SPACES                                     
055400         GO TO 0254-EXIT                                                  
055500     END-IF.                                                              
055600     IF FLT-TIME-FILTER-TYPE = 'Business Hours Only'                      
055700         IF WS-HOUR < 8 OR WS-HOUR > 17 OR WS-IS-WEEKEND                  
055800             MOVE 'N' TO WS-KEEP-SW                                       
055900         END-IF                                                           
056000         GO TO 0254-EXIT                                                  
056100     END-IF.                                                              
056200     IF FLT-TIME-FILTER-TYPE = 'Outside Business Hours'                   
056300         IF WS-HOUR >= 8 AND WS-HOUR <= 17 AND NOT WS-IS-WEEKEND          
056400             MOVE 'N' TO WS-KEEP-SW                                       
056500         END-IF                                                           
056600         GO TO 0254-EXIT                                                  
056700     END-IF.                                                              
056800     IF FLT-TIME-FILTER-TYPE = 'Weekends Only'                            
056900         IF NOT WS-IS-WEEKEND                                             
057000             MOVE 'N' TO WS-KEEP-SW                                       
057100         END-IF                                                           
057200         GO TO 0254-EXIT                                                  
057300     END-IF.                                                              
057400     IF FLT-TIME-FILTER-TYPE = 'Custom Range'                             
057500         IF FLT-CUST-START = ZERO AND FLT-CUST-END = ZERO                 
057600             MOVE 'N' TO WS-KEEP-SW                                       
057700             GO TO 0254-EXIT                                              
057800         END-IF                                                           
057900         COMPUTE WS-SUB = (WS-HOUR * 100) + WS-MINUTE                     
058000         IF WS-SUB < FLT-CUST-START OR WS-SUB > FLT-CUST-END              
058100             MOVE 'N' TO WS-KEEP-SW                                       
058200         END-IF                                                           
058300     END-IF.                                                              
058400 0254-EXIT.                                                               
058500     EXIT.                                                                
058600 0255-APPLY-IP-FILTER.                                                    
058700     IF FLT-IP-FIRST-TIME-SW = 'N' AND FLT-IP-SINGLE-USE-SW = 'N'         
058800             AND FLT-IP-FREQUENT-SW = 'N'                                 
058900             AND FLT-IP-CROSS-CTRY-SW = 'N'                               
059000         GO TO 0255-EXIT                                                  
059100     END-IF.                                                              
059200     SET IOT-IDX TO 1.                                                    
059300     SEARCH IOT-ENTRY                                                     
059400         AT END                                                           
059500             MOVE 'N' TO WS-KEEP-SW                                       
059600         WHEN IOT-IP (IOT-IDX) = EVT-CLIENT-IP                            
059700             PERFORM 0256-TEST-IP-OPTIONS THRU 0256-EXIT                  
059800     END-SEARCH.                                                          
059900 0255-EXIT.                                                               
060000     EXIT.                                                                
060100 0256-TEST-IP-OPTIONS.                                                    
060200     MOVE 'N' TO WS-KEEP-SW.                                              
060300     IF FLT-IP-FIRST-TIME-SW = 'Y' AND IOT-OCC-COUNT (IOT-IDX) = 1        
060400         MOVE 'Y' TO WS-KEEP-SW                                           
060500     END-IF.                                                              
060600     IF FLT-IP-SINGLE-USE-SW = 'Y' AND IOT-OCC-COUNT (IOT-IDX) = 1        
060700         MOVE 'Y' TO WS-KEEP-SW                                           
060800     END-IF.                                                              
060900     IF FLT-IP-FREQUENT-SW = 'Y' AND IOT-OCC-COUNT (IOT-IDX) > 10         
061000         MOVE 'Y' TO WS-KEEP-SW                                           
061100     END-IF.                                                              
061200     IF FLT-IP-CROSS-CTRY-SW = 'Y' AND IOT-CTY-CNT (IOT-IDX) > 1          
061300         MOVE 'Y' TO WS-KEEP-SW                                           
061400     END-IF.                                                              
061500 0256-EXIT.                                                               
061600     EXIT.                                                                
061700 TITLE 'END OF RUN'.                                                      
061800 0900-TERMINATE.                                                          
061900     DISPLAY 'PVASCORE - DISTINCT IPS TABLED  ' IOT-CNT.                  
062000     DISPLAY 'PVASCORE - SCORING PASS COMPLETE'.                          
062100 0900-EXIT.                                                               
062200     EXIT.                                                                
