000100*****************************************************************         
000200* PVASFLD  -  SHARED IP-PARSING AND LIST-BUILDING WORK FIELDS             
000300*                                                                         
000400* GENERAL-PURPOSE SCAN AREA COPIED INTO ANY PROGRAM THAT HAS TO           
000500* PICK AN IP ADDRESS APART (PRIVATE-RANGE TEST) OR BUILD A COMMA          
000600* SEPARATED LIST (ANOMALY TYPES, ACCESSED-FILE LISTS).  MODELLED          
000700* ON THE OLD STRFLDS SCAN-FIELD COPYBOOK.                                 
000800*                                                                         
000900* 2024-02-06  RDW  TKT#SEC-4410  ORIGINAL LAYOUT.                         
001000*****************************************************************         
001100  01  PVA-IP-SCAN-AREA.                                                   
001200      05  SCN-OCTET-CNT              PIC 9  COMP.                         
001300      05  SCN-OCTET-TBL  OCCURS 4 TIMES  INDEXED BY SCN-OCTET-IDX.        
001400          10  SCN-OCTET              PIC 9(3).                            
001500      05  SCN-OCTET-1-N  REDEFINES  SCN-OCTET-TBL.                        
001600          10  SCN-OCTET-1            PIC 9(3).                            
001700          10  SCN-OCTET-2            PIC 9(3).                            
001800          10  SCN-OCTET-3            PIC 9(3).                            
001900          10  SCN-OCTET-4            PIC 9(3).                            
002000      05  SCN-IP-VALID-SW            PIC X  VALUE 'N'.                    
002100          88  SCN-IP-IS-VALID        VALUE 'Y'.                           
002200  01  PVA-LIST-BUILD-AREA.                                                
002300      05  LSB-WORK-LIST              PIC X(80).                           
002400      05  LSB-WORK-LEN               PIC 9(3)  COMP.                      
