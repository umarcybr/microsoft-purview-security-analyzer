000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                              
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. PVASTATS.                                                    
000400 AUTHOR. M OCHOA.                                                         
000500 INSTALLATION. COMMONWEALTH TRUST COMPANY - BOSTON MA.                    
000600 DATE-WRITTEN. 17 JUN 91.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY. COMMONWEALTH TRUST COMPANY - INTERNAL USE ONLY.                
000900*****************************************************************         
001000* PVASTATS MAKES A PASS OVER THE ENRICHED TIMELINE TO BUILD THE           
001100* PER-USER IP TABLE (NEEDED TO RE-DERIVE THE COMPROMISED-EVENT            
001200* FLAG), THEN A SECOND PASS ACCUMULATING RUN TOTALS, PER-OPERATION        
001300* AND PER-COUNTRY COUNTS AND A PER-IP SUMMARY TABLE.  PRINTS THE          
001400* STATS-RPT TOTALS REPORT AND WRITES THE IP-SUMMARY EXTRACT.              
001500*                                                                         
001600* CHANGE LOG.                                                             
001700* 17 JUN 91  MAO  ORIG  WRITTEN FOR THE MONTHLY DORMANT-ACCOUNT           
001800*                       ACTIVITY SUMMARY.                                 
001900* 09 FEB 93  MAO  PR131 ADDED PER-BRANCH (NOW PER-OPERATION) AND          
002000*                       PER-STATE (NOW PER-COUNTRY) BREAKOUT              
002100*                       SECTIONS TO THE PRINTED REPORT.                   
002200* 25 APR 96  DPK  PR198 ADDED THE PER-KEY SUMMARY EXTRACT FILE FOR        
002300*                       DOWNSTREAM LOAD INTO THE FRAUD DESK'S             
002400*                       SPREADSHEET.                                      
002500* 27 SEP 98  MAO  Y2K01 REVIEWED -- NO PACKED-DATE ARITHMETIC.            
002600* 14 JAN 99  MAO  Y2K02 Y2K CERTIFICATION SIGN-OFF.                       
002700* 30 JUL 09  TLN  PR340 ADDED THE RECORDS READ / SKIPPED TRAILER          
002800*                       LINE, FED FROM THE UPSTREAM CONTROL FILE.         
002900* 06 FEB 24  RDW  SEC4410 RETARGETED AT THE CLOUD AUDIT EVENT             
003000*                       FEED -- TOTALS, PER-OPERATION AND PER-            
003100*                       COUNTRY BREAKOUTS AND THE IP-SUMMARY              
003200*                       EXTRACT NOW CARRY SECURITY-OFFICE NAMES.          
003300* 10 AUG 26  MAO  SEC4488 ADDED A RUN-DATE STAMP TO THE STATS-RPT         
003400*                       HEADER -- AUDITORS COULD NOT TELL WHAT            
003500*                       NIGHT A GIVEN RUN COVERED.                        
003600* 10 AUG 26  MAO  SEC4492 RPH-DATE WAS ONLY 10 BYTES -- THE GROUP         
003700*                       MOVE OF TIME-STAMP WAS QUIETLY DROPPING           
003800*                       THE SECONDS DIGITS OF T-S-TIME. WIDENED           
003900*                       RPH-DATE TO 12 BYTES TO CARRY THE STAMP           
004000*                       WHOLE.                                            
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-370.                                                
004500 OBJECT-COMPUTER. IBM-370.                                                
004600 SPECIAL-NAMES.                                                           
004700     UPSI-0 ON PVA-TRACE-ON                                               
004800            OFF PVA-TRACE-OFF.                                            
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT TIMELINE-IN  ASSIGN TO TIMELINE                               
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS IS WS-TLN-STATUS.                                 
005400     SELECT PARSECTL     ASSIGN TO PARSECTL                               
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS IS WS-PCT-STATUS.                                 
005700     SELECT IPSUM-OUT    ASSIGN TO IPSUMOUT                               
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS IS WS-IPS-STATUS.                                 
006000     SELECT STATS-RPT    ASSIGN TO STATSRPT                               
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS IS WS-RPT-STATUS.                                 
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  TIMELINE-IN                                                          
006600     LABEL RECORDS ARE STANDARD.                                          
006700     COPY PVAENRR.                                                        
006800 FD  PARSECTL                                                             
006900     LABEL RECORDS ARE STANDARD.                                          
007000 01  PVA-CTL-RECORD.                                                      
007100     05  CTL-READ-COUNT             PIC 9(7).                             
007200     05  CTL-SKIP-COUNT             PIC 9(7).                             
007300     05  CTL-VALID-COUNT            PIC 9(7).                             
007400     05  CTL-FILLER                 PIC X(30).                            
007500 FD  IPSUM-OUT                                                            
007600     LABEL RECORDS ARE STANDARD.                                          
007700     COPY PVAIPSR.                                                        
007800 FD  STATS-RPT                                                            
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  STATS-PRINT-LINE               PIC X(132).                           
008100 WORKING-STORAGE SECTION.                                                 
008200 77  WS-TLN-STATUS                PIC XX  VALUE '00'.                     
008300 77  WS-PCT-STATUS                PIC XX  VALUE '00'.                     
008400 77  WS-IPS-STATUS                PIC XX  VALUE '00'.                     
008500 77  WS-RPT-STATUS                PIC XX  VALUE '00'.                     
008600 77  WS-TLN-EOF-SW                PIC X   VALUE 'N'.                      
008700     88  TIMELINE-EOF                      VALUE 'Y'.                     
008800 77  WS-USER-IDX-SW                PIC X   VALUE 'N'.                     
008900     88  USER-FOUND                        VALUE 'Y'.                     
009000 77  WS-IP-IDX-SW                  PIC X   VALUE 'N'.                     
009100     88  IP-ALREADY-SEEN                   VALUE 'Y'.                     
009200 77  WS-ROW-IDX-SW                 PIC X   VALUE 'N'.                     
009300     88  ROW-FOUND                         VALUE 'Y'.                     
009400 77  WS-EVT-ANOM-SW                PIC X   VALUE 'N'.                     
009500     88  WS-EVT-IS-ANOM                    VALUE 'Y'.                     
009600 77  WS-EVT-COMP-SW                PIC X   VALUE 'N'.                     
009700     88  WS-EVT-IS-COMP                    VALUE 'Y'.                     
009800 77  WS-TRUSTED-IP                 PIC X(15)                              
009900     VALUE '192.168.1.160'.                                               
010000 77  WS-SUB                        PIC 9(4)  COMP.                        
010100 77  WS-EVT-TIMESTAMP              PIC X(19).                             
010200 77  WS-TOT-EVENTS                 PIC 9(7)  COMP  VALUE ZERO.            
010300 77  WS-TOT-COMPROM                PIC 9(7)  COMP  VALUE ZERO.            
010400 77  WS-TOT-FILEACC                PIC 9(7)  COMP  VALUE ZERO.            
010500 77  WS-TOT-ANOM                   PIC 9(7)  COMP  VALUE ZERO.            
010600 77  WS-TOT-IPS                    PIC 9(7)  COMP  VALUE ZERO.            
010700*    PASS-1 PER-USER DISTINCT-IP TABLE, USED TO RE-DERIVE THE             
010800*    U3 COMPROMISED-EVENT RULE (>3 DISTINCT IPS FOR A USER).              
010900 01  PVA-USER-IP-TABLE.                                                   
011000     05  UIT-CNT                  PIC 9(5)  COMP  VALUE ZERO.             
011100     05  UIT-ENTRY  OCCURS 3000 TIMES  INDEXED BY UIT-IDX.                
011200         10  UIT-USER-ID           PIC X(30).                             
011300         10  UIT-IP-CNT            PIC 9(3)  COMP.                        
011400         10  UIT-IP-TBL  OCCURS 50 TIMES  INDEXED BY UIT-IP-IDX.          
011500             15  UIT-IP            PIC X(15).                             
011600*    PER-OPERATION AND PER-COUNTRY ACCUMULATOR TABLES.                    
011700 01  PVA-OP-TABLE.                                                        
011800     05  OPT-CNT                  PIC 9(2)  COMP  VALUE ZERO.             
011900     05  OPT-ENTRY  OCCURS 20 TIMES  INDEXED BY OPT-IDX.                  
012000         10  OPT-NAME              PIC X(24).                             
012100         10  OPT-COUNT             PIC 9(7)  COMP.                        
012200 01  PVA-CTY-TABLE.                                                       
012300     05  CYT-CNT                  PIC 9(2)  COMP  VALUE ZERO.             
012400     05  CYT-ENTRY  OCCURS 20 TIMES  INDEXED BY CYT-IDX.                  
012500         10  CYT-NAME              PIC X(7).                              
012600         10  CYT-COUNT             PIC 9(7)  COMP.                        
012700*    PER-IP SUMMARY TABLE -- ONE ROW PER DISTINCT NON-N/A IP.             
012800 01  PVA-IP-SUM-TABLE.                                                    
012900     05  IPT-CNT                  PIC 9(5)  COMP  VALUE ZERO.             
013000     05  IPT-ENTRY  OCCURS 5000 TIMES  INDEXED BY IPT-IDX.                
013100         10  IPT-IP                PIC X(15).                             
013200         10  IPT-COUNT             PIC 9(7)  COMP.                        
013300         10  IPT-COUNTRY           PIC X(7).                              
013400         10  IPT-REGION            PIC X(20).                             
013500         10  IPT-CITY              PIC X(20).                             
013600         10  IPT-ANOM-FLAG         PIC X(1).                              
013700         10  IPT-FIRST-SEEN        PIC X(19).                             
013800         10  IPT-LAST-SEEN         PIC X(19).                             
013900         10  IPT-USER-CNT          PIC 9(5)  COMP.                        
014000         10  IPT-USER-TBL  OCCURS 30 TIMES                                
014100             INDEXED BY IPT-USR-IDX.                                      
014200             15  IPT-USER          PIC X(30).                             
014300         10  IPT-OP-CNT            PIC 9(5)  COMP.                        
014400         10  IPT-OP-TBL  OCCURS 10 TIMES  INDEXED BY IPT-OPX-IDX.         
014500             15  IPT-OP            PIC X(24).                             
014600*    PRINT LINE LAYOUTS FOR STATS-RPT.                                    
014700 01  PVA-RPT-HEADER.                                                      
014800     05  FILLER                    PIC X(40)                              
014900         VALUE 'CLOUD AUDIT-LOG SECURITY ANALYSIS RUN...'.                
015000     05  FILLER                    PIC X(6)  VALUE 'DATE '.               
015100     05  RPH-DATE                  PIC X(12).                             
015200     05  FILLER                    PIC X(74)  VALUE SPACES.               
015300 01  TIME-STAMP.                                                          
015400     05  T-S-DAY                   PIC 9(5).                              
015500     05  FILLER                    PIC X  VALUE '/'.                      
015600     05  T-S-TIME                  PIC X(6).                              
015700 01  PVA-RPT-TOTAL-LINE.                                                  
015800     05  RTL-LABEL                 PIC X(24).                             
015900     05  FILLER                    PIC X(6)  VALUE SPACES.                
016000     05  RTL-COUNT                 PIC ZZZ,ZZ9.                           
016100     05  FILLER                    PIC X(95)  VALUE SPACES.               
016200 01  PVA-RPT-OP-LINE.                                                     
016300     05  ROL-NAME                  PIC X(24).                             
016400     05  FILLER                    PIC X(6)  VALUE SPACES.                
016500     05  ROL-COUNT                 PIC ZZZ,ZZ9.                           
016600     05  FILLER                    PIC X(95)  VALUE SPACES.               
016700 01  PVA-RPT-CTY-LINE.                                                    
016800     05  RCL-NAME                  PIC X(7).                              
016900     05  FILLER                    PIC X(23)  VALUE SPACES.               
017000     05  RCL-COUNT                 PIC ZZZ,ZZ9.                           
017100     05  FILLER                    PIC X(95)  VALUE SPACES.               
017200 01  PVA-RPT-TRAIL-LINE.                                                  
017300     05  FILLER                    PIC X(19)                              
017400         VALUE 'RECORDS READ......'.                                      
017500     05  RTR-READ                  PIC ZZZ,ZZ9.                           
017600     05  FILLER                    PIC X(4)  VALUE SPACES.                
017700     05  FILLER                    PIC X(19)                              
017800         VALUE 'RECORDS SKIPPED....'.                                     
017900     05  RTR-SKIP                  PIC ZZZ,ZZ9.                           
018000     05  FILLER                    PIC X(73)  VALUE SPACES.               
018100 PROCEDURE DIVISION.                                                      
018200 TITLE 'PVASTATS - MAIN LINE'.                                            
018300 0000-MAINLINE.                                                           
018400     PERFORM 0050-READ-PARSECTL THRU 0050-EXIT.                           
018500     PERFORM 0100-BUILD-USER-TABLE THRU 0100-EXIT.                        
018600     PERFORM 0150-ACCUMULATION-PASS THRU 0150-EXIT.                       
018700     PERFORM 0200-PRINT-STATS-RPT THRU 0200-EXIT.                         
018800     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
018900     STOP RUN.                                                            
019000 TITLE 'READ THE UPSTREAM PARSE-CONTROL COUNTS'.                          
019100 0050-READ-PARSECTL.                                                      
019200     MOVE ZERO TO CTL-READ-COUNT CTL-SKIP-COUNT CTL-VALID-COUNT.          
019300     OPEN INPUT PARSECTL.                                                 
019400     IF WS-PCT-STATUS NOT = '00'                                          
019500         GO TO 0050-EXIT                                                  
019600     END-IF.                                                              
019700     READ PARSECTL                                                        
019800         AT END                                                           
019900             CONTINUE                                                     
020000     END-READ.                                                            
020100     CLOSE PARSECTL.                                                      
020200 0050-EXIT.                                                               
020300     EXIT.                                                                
020400 TITLE 'PASS 1 - PER-USER DISTINCT-IP TABLE'.                             
020500 0100-BUILD-USER-TABLE.                                                   
020600     OPEN INPUT TIMELINE-IN.                                              
020700     PERFORM 0105-READ-TIMELINE-1 THRU 0105-EXIT                          
020800         UNTIL TIMELINE-EOF.                                              
020900     CLOSE TIMELINE-IN.                                                   
021000 0100-EXIT.                                                               
021100     EXIT.                                                                
021200 0105-READ-TIMELINE-1.                                                    
021300     READ TIMELINE-IN                                                     
021400         AT END                                                           
021500             MOVE 'Y' TO WS-TLN-EOF-SW                                    
021600             GO TO 0105-EXIT                                              
021700     END-READ.                                                            
021800     PERFORM 0106-FIND-OR-ADD-USER THRU 0106-EXIT.                        
021900     PERFORM 0107-FIND-OR-ADD-IP THRU 0107-EXIT.                          
022000 0105-EXIT.                                                               
022100     EXIT.                                                                
022200 0106-FIND-OR-ADD-USER.                                                   
022300     MOVE 'N' TO WS-USER-IDX-SW.                                          
022400     IF UIT-CNT = ZERO                                                    
022500         GO TO 0106-ADD-USER                                              
022600     END-IF.                                                              
022700     SET UIT-IDX TO 1.                                                    
022800     SEARCH UIT-ENTRY                                                     
022900         AT END                                                           
023000             CONTINUE                                                     
023100         WHEN UIT-USER-ID (UIT-IDX) = EVT-USER-ID                         
023200             MOVE 'Y' TO WS-USER-IDX-SW                                   
023300     END-SEARCH.                                                          
023400     IF USER-FOUND                                                        
023500         GO TO 0106-EXIT                                                  
023600     END-IF.                                                              
023700 0106-ADD-USER.                                                           
023800     IF UIT-CNT >= 3000                                                   
023900         GO TO 0106-EXIT                                                  
024000     END-IF.                                                              
024100     ADD 1 TO UIT-CNT.                                                    
024200     SET UIT-IDX TO UIT-CNT.                                              
024300     MOVE EVT-USER-ID TO UIT-USER-ID (UIT-IDX).                           
024400     MOVE ZERO TO UIT-IP-CNT (UIT-IDX).                                   
024500 0106-EXIT.                                                               
024600     EXIT.                                                                
024700 0107-FIND-OR-ADD-IP.                                                     
024800     MOVE 'N' TO WS-IP-IDX-SW.                                            
024900     IF UIT-IP-CNT (UIT-IDX) = ZERO                                       
025000         GO TO 0107-ADD-IP                                                
025100     END-IF.                                                              
025200     SET UIT-IP-IDX TO 1.                                                 
025300     SEARCH UIT-IP-TBL (UIT-IDX)                                          
025400         AT END                                                           
025500             CONTINUE                                                     
025600         WHEN UIT-IP (UIT-IDX UIT-IP-IDX) = EVT-CLIENT-IP                 
025700             MOVE 'Y' TO WS-IP-IDX-SW                                     
025800     END-SEARCH.                                                          
025900     IF IP-ALREADY-SEEN                                                   
026000         GO TO 0107-EXIT                                                  
026100     END-IF.                                                              
026200 0107-ADD-IP.                                                             
026300     IF UIT-IP-CNT (UIT-IDX) >= 50                                        
026400         GO TO 0107-EXIT                                                  
026500     END-IF.                                                              
026600     ADD 1 TO UIT-IP-CNT (UIT-IDX).                                       
026700     SET UIT-IP-IDX TO UIT-IP-CNT (UIT-IDX).                              
026800     MOVE EVT-CLIENT-IP TO UIT-IP (UIT-IDX UIT-IP-IDX).                   
026900 0107-EXIT.                                                               
027000     EXIT.                                                                
027100 TITLE 'PASS 2 - ACCUMULATE TOTALS AND THE IP-SUMMARY TABLE'.             
027200 0150-ACCUMULATION-PASS.                                                  
027300     MOVE 'N' TO WS-TLN-EOF-SW.                                           
027400     OPEN INPUT TIMELINE-IN.                                              
027500     PERFORM 0151-READ-TIMELINE-2 THRU 0151-EXIT                          
027600         UNTIL TIMELINE-EOF.                                              
027700     CLOSE TIMELINE-IN.                                                   
027800 0150-EXIT.                                                               
027900     EXIT.                                                                
028000 0151-READ-TIMELINE-2.                                                    
028100     READ TIMELINE-IN                                                     
028200         AT END                                                           
028300             MOVE 'Y' TO WS-TLN-EOF-SW                                    
028400             GO TO 0151-EXIT                                              
028500     END-READ.                                                            
028600     PERFORM 0155-RE-DERIVE-FLAGS THRU 0155-EXIT.                         
028700     PERFORM 0160-ACCUM-EVENT THRU 0160-EXIT.                             
028800     IF EVT-CLIENT-IP NOT = 'N/A'                                         
028900         PERFORM 0110-ACCUM-IP-SUMMARY THRU 0110-EXIT                     
029000     END-IF.                                                              
029100 0151-EXIT.                                                               
029200     EXIT.                                                                
029300 TITLE 'RE-DERIVE THE U2/U3 FLAGS FOR THIS EVENT'.                        
029400 0155-RE-DERIVE-FLAGS.                                                    
029500     IF EVT-CLIENT-IP = WS-TRUSTED-IP                                     
029600         MOVE 'N' TO WS-EVT-ANOM-SW                                       
029700     ELSE                                                                 
029800         IF EVT-COUNTRY NOT = 'US'                                        
029900                 OR EVT-REGION NOT = 'Massachusetts'                      
030000             MOVE 'Y' TO WS-EVT-ANOM-SW                                   
030100         ELSE                                                             
030200             MOVE 'N' TO WS-EVT-ANOM-SW                                   
030300         END-IF                                                           
030400     END-IF.                                                              
030500     MOVE 'N' TO WS-EVT-COMP-SW.                                          
030600     IF WS-EVT-IS-ANOM                                                    
030700         IF EVT-OPERATION = 'SoftDelete'                                  
030800                 OR EVT-OPERATION = 'MoveToDeletedItems'                  
030900             MOVE 'Y' TO WS-EVT-COMP-SW                                   
031000         ELSE                                                             
031100             PERFORM 0156-LOOKUP-USER-IPS THRU 0156-EXIT                  
031200             IF UIT-IP-CNT (UIT-IDX) > 3                                  
031300                 MOVE 'Y' TO WS-EVT-COMP-SW                               
031400             END-IF                                                       
031500         END-IF                                                           
031600     END-IF.                                                              
031700 0155-EXIT.                                                               
031800     EXIT.                                                                
031900 0156-LOOKUP-USER-IPS.                                                    
032000     SET UIT-IDX TO 1.                                                    
032100     SEARCH UIT-ENTRY                                                     
032200         AT END                                                           
032300             SET UIT-IDX TO 1                                             
032400         WHEN UIT-USER-ID (UIT-IDX) = EVT-USER-ID                         
032500             CONTINUE                                                     
032600     END-SEARCH.                                                          
032700 0156-EXIT.                                                               
032800     EXIT.                                                                
032900 TITLE 'ACCUMULATE RUN TOTALS AND PER-OP/PER-COUNTRY COUNTS'.             
033000 0160-ACCUM-EVENT.                                                        
033100     ADD 1 TO WS-TOT-EVENTS.                                              
033200     IF WS-EVT-IS-COMP                                                    
033300         ADD 1 TO WS-TOT-COMPROM                                          
033400     END-IF.                                                              
033500     IF EVT-OPERATION = 'FileAccessed'                                    
033600         ADD 1 TO WS-TOT-FILEACC                                          
033700     END-IF.                                                              
033800     IF WS-EVT-IS-ANOM                                                    
033900         ADD 1 TO WS-TOT-ANOM                                             
034000     END-IF.                                                              
034100     PERFORM 0101-ACCUM-OPERATION THRU 0101-EXIT.                         
034200     PERFORM 0102-ACCUM-COUNTRY THRU 0102-EXIT.                           
034300 0160-EXIT.                                                               
034400     EXIT.                                                                
034500 0101-ACCUM-OPERATION.                                                    
034600     MOVE 'N' TO WS-ROW-IDX-SW.                                           
034700     IF OPT-CNT = ZERO                                                    
034800         GO TO 0101-ADD-ROW                                               
034900     END-IF.                                                              
035000     SET OPT-IDX TO 1.                                                    
035100     SEARCH OPT-ENTRY                                                     
035200         AT END                                                           
035300             CONTINUE                                                     
035400         WHEN OPT-NAME (OPT-IDX) = EVT-OPERATION                          
035500             MOVE 'Y' TO WS-ROW-IDX-SW                                    
035600     END-SEARCH.                                                          
035700     IF ROW-FOUND                                                         
035800         ADD 1 TO OPT-COUNT (OPT-IDX)                                     
035900         GO TO 0101-EXIT                                                  
036000     END-IF.                                                              
036100 0101-ADD-ROW.                                                            
036200     IF OPT-CNT >= 20                                                     
036300         GO TO 0101-EXIT                                                  
036400     END-IF.                                                              
036500     ADD 1 TO OPT-CNT.                                                    
036600     SET OPT-IDX TO OPT-CNT.                                              
036700     MOVE EVT-OPERATION TO OPT-NAME (OPT-IDX).                            
036800     MOVE 1 TO OPT-COUNT (OPT-IDX).                                       
036900 0101-EXIT.                                                               
037000     EXIT.                                                                
037100 0102-ACCUM-COUNTRY.                                                      
037200     MOVE 'N' TO WS-ROW-IDX-SW.                                           
037300     IF CYT-CNT = ZERO                                                    
037400         GO TO 0102-ADD-ROW                                               
037500     END-IF.                                                              
037600     SET CYT-IDX TO 1.                                                    
037700     SEARCH CYT-ENTRY                                                     
037800         AT END                                                           
037900             CONTINUE                                                     
038000         WHEN CYT-NAME (CYT-IDX) = EVT-COUNTRY                            
038100             MOVE 'Y' TO WS-ROW-IDX-SW                                    
038200     END-SEARCH.                                                          
038300     IF ROW-FOUND                                                         
038400         ADD 1 TO CYT-COUNT (CYT-IDX)                                     
038500         GO TO 0102-EXIT                                                  
038600     END-IF.                                                              
038700 0102-ADD-ROW.                                                            
038800     IF CYT-CNT >= 20                                                     
038900         GO TO 0102-EXIT                                                  
039000     END-IF.                                                              
039100     ADD 1 TO CYT-CNT.                                                    
039200     SET CYT-IDX TO CYT-CNT.                                              
039300     MOVE EVT-COUNTRY TO CYT-NAME (CYT-IDX).                              
039400     MOVE 1 TO CYT-COUNT (CYT-IDX).                                       
039500 0102-EXIT.                                                               
039600     EXIT.                                                                
039700 TITLE 'ACCUMULATE THE PER-IP SUMMARY TABLE'.                             
039800 0110-ACCUM-IP-SUMMARY.                                                   
039900     STRING EVT-DATE-CCYY '-' EVT-DATE-MM '-' EVT-DATE-DD ' '             
040000            EVT-TIME-HH ':' EVT-TIME-MM ':' EVT-TIME-SS                   
040100         DELIMITED BY SIZE INTO WS-EVT-TIMESTAMP.                         
040200     MOVE 'N' TO WS-ROW-IDX-SW.                                           
040300     IF IPT-CNT = ZERO                                                    
040400         GO TO 0110-ADD-ROW                                               
040500     END-IF.                                                              
040600     SET IPT-IDX TO 1.                                                    
040700     SEARCH IPT-ENTRY                                                     
040800         AT END                                                           
040900             CONTINUE                                                     
041000         WHEN IPT-IP (IPT-IDX) = EVT-CLIENT-IP                            
041100             MOVE 'Y' TO WS-ROW-IDX-SW                                    
041200     END-SEARCH.                                                          
041300     IF ROW-FOUND                                                         
041400         ADD 1 TO IPT-COUNT (IPT-IDX)                                     
041500         IF WS-EVT-TIMESTAMP < IPT-FIRST-SEEN (IPT-IDX)                   
041600             MOVE WS-EVT-TIMESTAMP TO IPT-FIRST-SEEN (IPT-IDX)            
041700         END-IF                                                           
041800         IF WS-EVT-TIMESTAMP > IPT-LAST-SEEN (IPT-IDX)                    
041900             MOVE WS-EVT-TIMESTAMP TO IPT-LAST-SEEN (IPT-IDX)             
042000         END-IF                                                           
042100         PERFORM 0111-ACCUM-IP-USER THRU 0111-EXIT                        
042200         PERFORM 0112-ACCUM-IP-OPER THRU 0112-EXIT                        
042300         GO TO 0110-EXIT                                                  
042400     END-IF.                                                              
042500 0110-ADD-ROW.                                                            
042600     IF IPT-CNT >= 5000                                                   
042700         GO TO 0110-EXIT                                                  
042800     END-IF.                                                              
042900     ADD 1 TO IPT-CNT.                                                    
043000     SET IPT-IDX TO IPT-CNT.                                              
043100     MOVE EVT-CLIENT-IP  TO IPT-IP (IPT-IDX).                             
043200     MOVE 1              TO IPT-COUNT (IPT-IDX).                          
043300     MOVE EVT-COUNTRY    TO IPT-COUNTRY (IPT-IDX).                        
043400     MOVE EVT-REGION     TO IPT-REGION (IPT-IDX).                         
043500     MOVE EVT-CITY       TO IPT-CITY (IPT-IDX).                           
043600     IF WS-EVT-IS-ANOM                                                    
043700         MOVE 'Y' TO IPT-ANOM-FLAG (IPT-IDX)                              
043800     ELSE                                                                 
043900         MOVE 'N' TO IPT-ANOM-FLAG (IPT-IDX)                              
044000     END-IF.                                                              
044100     MOVE WS-EVT-TIMESTAMP TO IPT-FIRST-SEEN (IPT-IDX).                   
044200     MOVE WS-EVT-TIMESTAMP TO IPT-LAST-SEEN (IPT-IDX).                    
044300     MOVE ZERO TO IPT-USER-CNT (IPT-IDX).                                 
044400     MOVE ZERO TO IPT-OP-CNT (IPT-IDX).                                   
044500     PERFORM 0111-ACCUM-IP-USER THRU 0111-EXIT.                           
044600     PERFORM 0112-ACCUM-IP-OPER THRU 0112-EXIT.                           
044700 0110-EXIT.                                                               
044800     EXIT.                                                                
044900 0111-ACCUM-IP-USER.                                                      
045000     MOVE 'N' TO WS-IP-IDX-SW.                                            
045100     IF IPT-USER-CNT (IPT-IDX) = ZERO                                     
045200         GO TO 0111-ADD-USER                                              
045300     END-IF.                                                              
045400     SET IPT-USR-IDX TO 1.                                                
045500     SEARCH IPT-USER-TBL (IPT-IDX)                                        
045600         AT END                                                           
045700             CONTINUE                                                     
045800         WHEN IPT-USER (IPT-IDX IPT-USR-IDX) = EVT-USER-ID                
045900             MOVE 'Y' TO WS-IP-IDX-SW                                     
046000     END-SEARCH.                                                          
046100     IF IP-ALREADY-SEEN                                                   
046200         GO TO 0111-EXIT                                                  
046300     END-IF.                                                              
046400 0111-ADD-USER.                                                           
046500     IF IPT-USER-CNT (IPT-IDX) >= 30                                      
046600         GO TO 0111-EXIT                                                  
046700     END-IF.                                                              
046800     ADD 1 TO IPT-USER-CNT (IPT-IDX).                                     
046900     SET IPT-USR-IDX TO IPT-USER-CNT (IPT-IDX).                           
047000     MOVE EVT-USER-ID TO IPT-USER (IPT-IDX IPT-USR-IDX).                  
047100 0111-EXIT.                                                               
047200     EXIT.                                                                
047300 0112-ACCUM-IP-OPER.                                                      
047400     MOVE 'N' TO WS-IP-IDX-SW.                                            
047500     IF IPT-OP-CNT (IPT-IDX) = ZERO                                       
047600         GO TO 0112-ADD-OPER                                              
047700     END-IF.                                                              
047800     SET IPT-OPX-IDX TO 1.                                                
047900     SEARCH IPT-OP-TBL (IPT-IDX)                                          
048000         AT END                                                           
048100             CONTINUE                                                     
048200         WHEN IPT-OP (IPT-IDX IPT-OPX-IDX) = EVT-OPERATION                
048300             MOVE 'Y' TO WS-IP-IDX-SW                                     
048400     END-SEARCH.                                                          
048500     IF IP-ALREADY-SEEN                                                   
048600         GO TO 0112-EXIT                                                  
048700     END-IF.                                                              
048800 0112-ADD-OPER.                                                           
048900     IF IPT-OP-CNT (IPT-IDX) >= 10                                        
049000         GO TO 0112-EXIT                                                  
049100     END-IF.                                                              
049200     ADD 1 TO IPT-OP-CNT (IPT-IDX).                                       
049300     SET IPT-OPX-IDX TO IPT-OP-CNT (IPT-IDX).                             
049400     MOVE EVT-OPERATION TO IPT-OP (IPT-IDX IPT-OPX-IDX).                  
049500 0112-EXIT.                                                               
049600     EXIT.                                                                
049700 TITLE 'PRINT THE STATS-RPT AND WRITE THE IP-SUMMARY EXTRACT'.            
049800 0200-PRINT-STATS-RPT.                                                    
049900     OPEN OUTPUT STATS-RPT.                                               
050000     OPEN OUTPUT IPSUM-OUT.                                               
050100     ACCEPT T-S-DAY FROM DAY.                                             
050200     ACCEPT T-S-TIME FROM TIME.                                           
050300     MOVE TIME-STAMP TO RPH-DATE.                                         
050400     WRITE STATS-PRINT-LINE FROM PVA-RPT-HEADER.                          
050500     MOVE 'TOTAL EVENTS'          TO RTL-LABEL.                           
050600     MOVE WS-TOT-EVENTS           TO RTL-COUNT.                           
050700     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
050800     MOVE 'COMPROMISED EVENTS'    TO RTL-LABEL.                           
050900     MOVE WS-TOT-COMPROM          TO RTL-COUNT.                           
051000     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
051100     MOVE 'FILES ACCESSED'        TO RTL-LABEL.                           
051200     MOVE WS-TOT-FILEACC          TO RTL-COUNT.                           
051300     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
051400     MOVE 'ANOMALOUS EVENTS'      TO RTL-LABEL.                           
051500     MOVE WS-TOT-ANOM             TO RTL-COUNT.                           
051600     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
051700     MOVE 'UNIQUE USERS'          TO RTL-LABEL.                           
051800     MOVE UIT-CNT                 TO RTL-COUNT.                           
051900     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
052000     MOVE 'UNIQUE IPS'            TO RTL-LABEL.                           
052100     MOVE IPT-CNT                 TO RTL-COUNT.                           
052200     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
052300     MOVE 'UNIQUE OPERATIONS'     TO RTL-LABEL.                           
052400     MOVE OPT-CNT                 TO RTL-COUNT.                           
052500     WRITE STATS-PRINT-LINE FROM PVA-RPT-TOTAL-LINE.                      
052600     PERFORM 0210-PRINT-OP-LINE THRU 0210-EXIT                            
052700         VARYING OPT-IDX FROM 1 BY 1                                      
052800         UNTIL OPT-IDX > OPT-CNT.                                         
052900     PERFORM 0220-PRINT-CTY-LINE THRU 0220-EXIT                           
053000         VARYING CYT-IDX FROM 1 BY 1                                      
053100         UNTIL CYT-IDX > CYT-CNT.                                         
053200     MOVE CTL-READ-COUNT TO RTR-READ.                                     
053300     MOVE CTL-SKIP-COUNT TO RTR-SKIP.                                     
053400     WRITE STATS-PRINT-LINE FROM PVA-RPT-TRAIL-LINE.                      
053500     PERFORM 0230-WRITE-IPSUM-ROW THRU 0230-EXIT                          
053600         VARYING IPT-IDX FROM 1 BY 1                                      
053700         UNTIL IPT-IDX > IPT-CNT.                                         
053800     CLOSE STATS-RPT IPSUM-OUT.                                           
053900 0200-EXIT.                                                               
054000     EXIT.                                                                
054100 0210-PRINT-OP-LINE.                                                      
054200     MOVE OPT-NAME (OPT-IDX)  TO ROL-NAME.                                
054300     MOVE OPT-COUNT (OPT-IDX) TO ROL-COUNT.                               
054400     WRITE STATS-PRINT-LINE FROM PVA-RPT-OP-LINE.                         
054500 0210-EXIT.                                                               
054600     EXIT.                                                                
054700 0220-PRINT-CTY-LINE.                                                     
054800     MOVE CYT-NAME (CYT-IDX)  TO RCL-NAME.                                
054900     MOVE CYT-COUNT (CYT-IDX) TO RCL-COUNT.                               
055000     WRITE STATS-PRINT-LINE FROM PVA-RPT-CTY-LINE.                        
055100 0220-EXIT.                                                               
055200     EXIT.                                                                
055300 0230-WRITE-IPSUM-ROW.                                                    
055400     MOVE SPACES                   TO PVA-IPS-RECORD.                     
055500     MOVE IPT-IP (IPT-IDX)         TO IPS-IP.                             
055600     MOVE IPT-COUNT (IPT-IDX)      TO IPS-COUNT.                          
055700     MOVE IPT-COUNTRY (IPT-IDX)    TO IPS-COUNTRY.                        
055800     MOVE IPT-REGION (IPT-IDX)     TO IPS-REGION.                         
055900     MOVE IPT-CITY (IPT-IDX)       TO IPS-CITY.                           
056000     MOVE IPT-USER-CNT (IPT-IDX)   TO IPS-USER-COUNT.                     
056100     MOVE IPT-OP-CNT (IPT-IDX)     TO IPS-OP-COUNT.                       
056200     MOVE IPT-ANOM-FLAG (IPT-IDX)  TO IPS-ANOM-FLAG.                      
056300     MOVE IPT-FIRST-SEEN (IPT-IDX) TO IPS-FIRST-SEEN.                     
056400     MOVE IPT-LAST-SEEN (IPT-IDX)  TO IPS-LAST-SEEN.                      
056500     WRITE PVA-IPS-RECORD.                                                
056600 0230-EXIT.                                                               
056700     EXIT.                                                                
056800 TITLE 'END OF RUN'.                                                      
056900 0900-TERMINATE.                                                          
057000     DISPLAY 'PVASTATS - TOTAL EVENTS      ' WS-TOT-EVENTS.               
057100     DISPLAY 'PVASTATS - IP SUMMARY ROWS   ' IPT-CNT.                     
057200     DISPLAY 'PVASTATS - STATS PASS COMPLETE'.                            
057300 0900-EXIT.                                                               
057400     EXIT.                                                                
